000100*////////////////// (REGRES) /////////////////////////////////////
000200****************************************************************
000300*    LAYOUT  LINEA DE SALIDA -- ARCHIVO DE CRUCES (SALCRUCE)    *
000400*    MIEMBRO  PGM_45-CP-REGRES                                  *
000500*    USADO POR : PGMCRUCE                                       *
000600*    LARGO REGISTRO SALIDA = 1126 BYTES                         *
000700*                                                                *
000800*    UNA LINEA POR CADA CRUCE (REGISTRO,CONSULTA) EXITOSO.       *
000900*    NO HAY QUIEBRE DE CONTROL, SOLO DETALLE -- CADA LINEA ES    *
001000*    UN CRUCE INDEPENDIENTE, SIN ENCABEZADO DE PAGINA.           *
001100****************************************************************
001200 01  WS-REG-DETALLE.
001300     03  MR-LINE-NUMBER-ED       PIC Z(8)9.
001400     03  FILLER                  PIC X(01)  VALUE SPACE.
001500     03  MR-QUERY-TEXT           PIC X(100) VALUE SPACES.
001600     03  FILLER                  PIC X(01)  VALUE SPACE.
001700*     RESULTADO -- PARES "PALABRA=CANTIDAD" SEPARADOS POR COMA,
001800*     UNA ENTRADA POR CADA PALABRA DEL REGISTRO QUE NO ES
001900*     PALABRA DE LA CONSULTA QUE HIZO CRUCE (VER 4000-GRABAR-
002000*     RESULTADO-I). COTA REAL -- UNA LINEA DE DATOS TRAE COMO
002100*     MAXIMO 40 PALABRAS DISTINTAS Y LA CONSULTA QUE HIZO EL
002200*     CRUCE APORTA COMO MINIMO 1 DE ELLAS, ASI QUE QUEDAN COMO
002300*     MAXIMO 39 PARES DE HASTA 20+1+4=25 BYTES, MAS 38 COMAS
002400*     SEPARADORAS ENTRE ELLOS: 39*25 + 38 = 1013 BYTES.
002500     03  MR-RESULT-TEXT          PIC X(1013) VALUE SPACES.
002600     03  FILLER                  PIC X(02)  VALUE SPACES.
002700
002800*---  VISTA CARACTER A CARACTER DE LA LINEA ARMADA  --------------
002900*     SE USA PARA UBICAR LA ULTIMA POSICION NO-BLANCO DE LA LINEA
003000*     YA ARMADA (PARRAFO 4400-RECORTAR-DETALLE-I), Y ASI LLEVAR EL
003100*     MAXIMO DE BYTES USADOS EN UNA LINEA DE RESULTADO A LO LARGO
003200*     DE LA CORRIDA (SE IMPRIME EN 9999-FINAL-I).
003300 01  WS-DETALLE-CARACTERES REDEFINES WS-REG-DETALLE.
003400     03  MR-CARACTER             PIC X(01) OCCURS 1126 TIMES
003500                                  INDEXED BY MR-IXC.
003600
003700*---  CAMPOS DE TRABAJO PARA ARMAR EL RESULTADO  ------------------
003800 77  WS-RESULT-PUNTERO           PIC 9(04)  COMP VALUE ZEROS.
003900 77  WS-RESULT-PRIMERO           PIC X(01)  VALUE 'S'.
004000     88  WS-ES-EL-PRIMER-PAR                VALUE 'S'.
004100     88  WS-YA-HUBO-UN-PAR                  VALUE 'N'.
004200 77  WS-CANT-STRING              PIC 9(04)  VALUE ZEROS.
004300
004400*---  BYTES REALMENTE USADOS EN LA LINEA DE DETALLE ARMADA  -------
004500*     (VER 4400-RECORTAR-DETALLE-I / 4450-BUSCAR-FIN-DETALLE-I).
004600 77  WS-DETALLE-LARGO            PIC 9(04)  COMP VALUE ZEROS.
004700 77  WS-DETALLE-LARGO-MAX        PIC 9(04)  COMP VALUE ZEROS.
004800 77  WS-DETALLE-LARGO-PRINT      PIC Z(3)9         VALUE ZEROS.
004900*---  TOTALES DE FIN DE CORRIDA -- IMPRESOS, NO GRABADOS EN EL  --
005000*     ARCHIVO SALCRUCE -- EL RESUMEN VA AL LISTADO DE CONSOLA/LOG,
005100*     NO AL ARCHIVO DE DETALLE.                                  -
005200 77  WS-REGISTROS-PRINT          PIC Z(8)9  VALUE ZEROS.
005300 77  WS-CRUCES-PRINT             PIC Z(8)9  VALUE ZEROS.
005400*////////////////////////////////////////////////////////////////
