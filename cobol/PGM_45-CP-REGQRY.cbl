000100*////////////////// (REGQRY) /////////////////////////////////////
000200****************************************************************
000300*    LAYOUT  ARCHIVO   CONSULTAS  (PALABRAS A BUSCAR)           *
000400*    MIEMBRO  PGM_45-CP-REGQRY                                  *
000500*    USADO POR : PGMCRUCE                                       *
000600*    LARGO REGISTRO ENTRADA = 100 BYTES                         *
000700*                                                                *
000800*    CADA LINEA DEL ARCHIVO DE CONSULTAS (ENTCONS) TRAE UNA      *
000900*    LISTA DE PALABRAS SEPARADAS POR COMA. LAS PALABRAS          *
001000*    REPETIDAS DENTRO DE UNA MISMA LINEA SE DEPURAN AL CARGAR    *
001100*    LA CONSULTA (VER 1600-PARTIR-CONSULTA-I) -- NO SE GUARDAN   *
001200*    DOS VECES.                                                 *
001300****************************************************************
001400 01  WS-REG-CONSULTA.
001500     03  QR-LINE-TEXT            PIC X(100).
001600*        RESERVA DE 2 BYTES ADICIONALES A LOS 100 DEL LARGO DE
001700*        REGISTRO -- NO SE LE QUITA NADA AL TEXTO DE LA LINEA.
001800     03  FILLER                  PIC X(02)  VALUE SPACES.
001900
002000*---  CONTEO DE PALABRAS UNICAS DE LA LINEA LEIDA  --------------
002100*     SE ASIGNA DESDE QT-PALABRA-CANT (QT-IX) AL TERMINAR DE
002200*     PARTIR LA CONSULTA, VER 1500-CARGAR-CONSULTAS-I.
002300 77  QR-WORD-COUNT               PIC 9(04) COMP VALUE ZEROS.
002400
002500*---  CAMPOS DE TRABAJO PARA PARTIR LA LINEA DE CONSULTA  ---------
002600 77  WS-PUNTERO-CONSULTA         PIC 9(04) COMP VALUE ZEROS.
002700 77  WS-LARGO-CONSULTA           PIC 9(04) COMP VALUE 0100.
002800
002900****************************************************************
003000*    TABLA DE CONSULTAS EN MEMORIA                              *
003100*    SE CARGA UNA UNICA VEZ AL INICIO DEL PROCESO (PARRAFO       *
003200*    1500-CARGAR-CONSULTAS-I) Y SE RECORRE COMPLETA POR CADA     *
003300*    LINEA DEL ARCHIVO DE DATOS -- NO TIENE CLAVE, SE CONSERVA   *
003400*    EL ORDEN DE LECTURA DEL ARCHIVO DE CONSULTAS.               *
003500*                                                                *
003600*    EL VOLUMEN DE CONSULTAS POR LOTE NO TIENE UN LIMITE NATURAL *
003700*    -- SE FIJA UNA COTA DE TABLA DE WORKING-STORAGE PARA PODER  *
003800*    RESERVAR EL AREA EN TIEMPO DE COMPILACION.                 *
003900*    SE FIJA UN TOPE RAZONABLE DE 500 CONSULTAS POR LOTE.        *
004000****************************************************************
004100 77  QT-MAX-CONSULTAS            PIC 9(04) COMP VALUE 0500.
004200
004300 01  WS-TABLA-CONSULTAS.
004400     03  QT-CONSULTA-TAB OCCURS 500 TIMES
004500                          INDEXED BY QT-IX.
004600         05  QT-TEXTO            PIC X(100) VALUE SPACES.
004700         05  QT-PALABRA-CANT     PIC 9(04)  COMP VALUE ZEROS.
004800         05  QT-PALABRAS OCCURS 20 TIMES
004900                          PIC X(20)  VALUE SPACES.
005000         05  FILLER              PIC X(08)  VALUE SPACES.
005100
005200*---  VISTA ALTERNATIVA DE LAS PALABRAS DE UNA CONSULTA COMO UN  -
005300*     UNICO BLOQUE PLANO -- SE USA PARA VOLCAR LA CONSULTA        -
005400*     COMPLETA DE UNA SOLA VEZ EN EL DISPLAY DE DIAGNOSTICO QUE  -
005500*     SE EMITE AL CARGARLA (VER 1500-CARGAR-CONSULTAS-I).        -
005600 01  QT-PALABRAS-PLANO REDEFINES WS-TABLA-CONSULTAS.
005700     03  QT-CONSULTA-PLANA OCCURS 500 TIMES.
005800         05  FILLER              PIC X(100).
005900         05  FILLER              PIC X(04).
006000         05  QT-PALABRAS-TEXTO   PIC X(400).
006100         05  FILLER              PIC X(08).
006200
006300*---  CANTIDAD REAL DE CONSULTAS CARGADAS EN LA TABLA  -----------
006400 77  QT-CONSULTA-CANT            PIC 9(04) COMP VALUE ZEROS.
006500
006600*---  BANDERAS DE BUSQUEDA DE PALABRA DENTRO DE UNA CONSULTA  ----
006700 77  WS-PALABRA-ENCONS           PIC X(01)  VALUE 'N'.
006800     88  WS-PALABRA-EN-CONSULTA             VALUE 'S'.
006900     88  WS-PALABRA-NO-EN-CONSULTA          VALUE 'N'.
007000*////////////////////////////////////////////////////////////////
