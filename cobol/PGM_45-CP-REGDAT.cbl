000100*////////////////// (REGDAT) /////////////////////////////////////
000200****************************************************************
000300*    LAYOUT  ARCHIVO   DATOS  A CRUZAR                          *
000400*    MIEMBRO  PGM_45-CP-REGDAT                                  *
000500*    USADO POR : PGMCRUCE                                       *
000600*    LARGO REGISTRO ENTRADA = 200 BYTES                         *
000700*                                                                *
000800*    EL ARCHIVO DE ENTRADA (ENTDATO) TRAE UNA LINEA DE TEXTO     *
000900*    POR REGISTRO, CON PALABRAS SEPARADAS POR COMA (,). NO HAY   *
001000*    POSICIONES FIJAS DENTRO DE LA LINEA -- EL LARGO DE 200      *
001100*    BYTES ES UNA COTA IMPUESTA POR EL PASE A COBOL, NO UN       *
001200*    FORMATO DEL ARCHIVO ORIGINAL.                               *
001300****************************************************************
001400 01  WS-REG-DATOENT.
001500     03  DR-LINE-TEXT            PIC X(200).
001600*        RESERVA DE 2 BYTES ADICIONALES A LOS 200 DEL LARGO DE
001700*        REGISTRO -- NO SE LE QUITA NADA AL TEXTO DE LA LINEA.
001800     03  FILLER                  PIC X(02)  VALUE SPACES.
001900
002000*---  VISTA ALTERNATIVA CARACTER A CARACTER  --------------------
002100*     SE USA PARA CONTAR LAS COMAS DE LA LINEA ANTES DE PARTIRLA
002200*     (PARRAFO 2450-CONTAR-COMAS-I) Y ASI AVISAR CUANDO UNA
002300*     LINEA TRAE MAS SEGMENTOS DE LOS QUE CABEN EN LA TABLA DE
002400*     PALABRAS DE 40 ENTRADAS.
002500 01  WS-LINEA-CARACTERES REDEFINES WS-REG-DATOENT.
002600     03  DR-CARACTER             PIC X(01) OCCURS 200 TIMES
002700                                  INDEXED BY DR-IXC.
002800
002900*---  NUMERO DE LINEA (ASIGNADO AL LEER, NO VIENE EN EL ARCHIVO) --
003000 77  DR-LINE-NUMBER              PIC 9(09) COMP VALUE ZEROS.
003100*---  COMAS CONTADAS EN LA LINEA ANTES DE PARTIRLA  -----------------
003200 77  WS-COMAS-CANT               PIC 9(04) COMP VALUE ZEROS.
003300
003400****************************************************************
003500*    FORMA DESCOMPUESTA EN MEMORIA (POR REGISTRO DE ENTRADA)    *
003600*    SE RECONSTRUYE PARA CADA LINEA -- NO SE ARRASTRA DE UNA     *
003700*    LINEA A LA SIGUIENTE (VER PARRAFO 2500-PARTIR-LINEA-I).     *
003800****************************************************************
003900 01  WS-TABLA-PALABRAS-DATO.
004000     03  DR-WORD-COUNT           PIC 9(04) COMP VALUE ZEROS.
004100     03  DR-PALABRA-TAB OCCURS 40 TIMES
004200                        INDEXED BY DR-IX.
004300         05  DR-WORDS            PIC X(20)  VALUE SPACES.
004400         05  DR-COUNTS           PIC 9(04)  COMP VALUE ZEROS.
004500*        INDICADOR -- 'S' SI LA PALABRA TAMBIEN ES PALABRA DE LA
004600*        CONSULTA QUE SE ESTA CRUZANDO EN ESTE MOMENTO (SE
004700*        REFRESCA EN CADA CRUCE, VER 4000-GRABAR-RESULTADO-I).
004800*        SIRVE DE BASE AL CONTEO DE VERIFICACION DE
004900*        4060-VERIFICAR-PALABRAS-CONSULTA-I, QUE CUADRA ESTE
005000*        INDICADOR CONTRA QT-PALABRA-CANT DE LA CONSULTA.
005100         05  DR-ES-CONSULTA      PIC X(01)  VALUE 'N'.
005200             88  DR-PALABRA-ES-CONSULTA        VALUE 'S'.
005300             88  DR-PALABRA-NO-ES-CONSULTA     VALUE 'N'.
005400         05  FILLER              PIC X(05)  VALUE SPACES.
005500     03  FILLER                  PIC X(10)  VALUE SPACES.
005600
005700*---  BANDERAS DE BUSQUEDA DE PALABRA DENTRO DE LA TABLA DATO  ---
005800 77  WS-PALABRA-BUSCADA          PIC X(20)  VALUE SPACES.
005900 77  WS-PALABRA-ENCONTRADA       PIC X(01)  VALUE 'N'.
006000     88  WS-SE-ENCONTRO                     VALUE 'S'.
006100     88  WS-NO-SE-ENCONTRO                  VALUE 'N'.
006200 77  WS-INDICE-ENCONTRADO        PIC 9(04)  COMP VALUE ZEROS.
006300
006400*---  CAMPOS DE TRABAJO PARA PARTIR LA LINEA DE DATOS  ------------
006500 77  WS-PUNTERO-LINEA            PIC 9(04)  COMP VALUE ZEROS.
006600 77  WS-LARGO-LINEA              PIC 9(04)  COMP VALUE 0200.
006700 77  WS-PALABRA-TEMP             PIC X(20)  VALUE SPACES.
006800*---  CANTIDAD DE PALABRAS DE LA LINEA MARCADAS COMO PALABRA DE  -
006900*     LA CONSULTA EN 4060-VERIFICAR-PALABRAS-CONSULTA-I  ---------
007000 77  WS-PALABRAS-CONSULTA-CANT    PIC 9(04) COMP VALUE ZEROS.
007100*////////////////////////////////////////////////////////////////
