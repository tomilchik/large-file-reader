000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMCRUCE.
000300 AUTHOR. R. TABORDA.
000400 INSTALLATION. BANCO CAFETERO - DEPTO. SISTEMAS.
000500 DATE-WRITTEN. 15/03/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - DEPTO. SISTEMAS UNICAMENTE.
000800
000900**************************************************************
001000*                                                            *
001100*    PGMCRUCE  --  CRUCE DE ARCHIVO DE DATOS CONTRA UN       *
001200*                  ARCHIVO DE CONSULTAS (PALABRAS CLAVE)     *
001300*                                                            *
001400*    - LEE UNA SOLA VEZ EL ARCHIVO DE CONSULTAS (ENTCONS)    *
001500*      Y LO DEJA COMPLETO EN UNA TABLA DE WORKING-STORAGE.   *
001600*    - LEE EL ARCHIVO DE DATOS (ENTDATO) LINEA POR LINEA,    *
001700*      EN ORDEN FISICO, SIN ORDENAR NI INDEXAR.              *
001800*    - PARA CADA LINEA CUENTA LAS PALABRAS QUE TRAE (SEPA-   *
001900*      RADAS POR COMA) Y LAS CRUZA CONTRA CADA CONSULTA DE   *
002000*      LA TABLA (TODAS LAS CONSULTAS CONTRA TODAS LAS        *
002100*      LINEAS -- NO HAY SALIDA ANTICIPADA DEL CICLO).        *
002200*    - CUANDO UNA LINEA TRAE TODAS LAS PALABRAS DE UNA       *
002300*      CONSULTA, GRABA UN DETALLE EN SALCRUCE CON EL NUMERO  *
002400*      DE LINEA, EL TEXTO DE LA CONSULTA Y EL CONTEO DE LAS  *
002500*      PALABRAS DE LA LINEA QUE NO SON DE LA CONSULTA.       *
002600*    - NO HAY QUIEBRE DE CONTROL NI ENCABEZADO DE PAGINA;    *
002700*      SALCRUCE ES UN LISTADO PLANO DE DETALLE.              *
002800*    - ARCHIVO ENTRADA QSAM / ARCHIVO SALIDA QSAM.           *
002900*                                                            *
003000**************************************************************
003100*  HISTORIA DE CAMBIOS                                       *
003200*--------------------------------------------------------------
003300*  FECHA       PROG.  TICKET       DESCRIPCION
003400*--------------------------------------------------------------
003500*  15/03/1989  RTA    SIS-0231     VERSION INICIAL. CRUCE
003600*                                  SECUENCIAL DATO/CONSULTA
003700*                                  SIN ORDENAMIENTO PREVIO.
003800*  02/08/1989  RTA    SIS-0231     SE AGREGA DEPURACION DE
003900*                                  PALABRAS REPETIDAS DENTRO
004000*                                  DE UNA MISMA CONSULTA.
004100*  22/01/1990  MEC    SIS-0298     CORRIGE CONTEO DE PALABRAS
004200*                                  REPETIDAS EN LA MISMA
004300*                                  LINEA DE DATOS (SOLO
004400*                                  SUMABA 1, NO ACUMULABA).
004500*  10/06/1991  MEC    SIS-0355     LIMITE DE PALABRA POR LINEA
004600*                                  SUBIDO DE 25 A 40; LIMITE
004700*                                  DE PALABRAS POR CONSULTA
004800*                                  SUBIDO DE 12 A 20.
004900*  04/11/1992  LPR    SIS-0410     SE AGREGA VALIDACION DE
005000*                                  MAXIMO DE CONSULTAS EN
005100*                                  TABLA (ANTES SE ABORTABA
005200*                                  EL PROGRAMA SIN AVISO).
005300*  19/09/1994  LPR    SIS-0468     SE ACLARA QUE LA COMPARACION
005400*                                  ES SENSIBLE A MAYUSCULAS/
005500*                                  MINUSCULAS -- NO SE APLICA
005600*                                  NINGUNA CONVERSION.
005700*  25/07/1996  MEC    SIS-0521     REVISION GENERAL. NO SE
005800*                                  ENCONTRARON CAMBIOS DE
005900*                                  LOGICA, SOLO SE ORDENAN
006000*                                  LOS PARRAFOS DE BUSQUEDA.
006100*  12/03/1997  MEC    SIS-0540     SE DOCUMENTA LA COTA DE 500
006200*                                  CONSULTAS POR LOTE (TABLA DE
006300*                                  WORKING-STORAGE FIJA).
006400*  18/08/1997  LPR    SIS-0554     SE ACLARA QUE SALCRUCE SE
006500*                                  ABRE EN OUTPUT -- NO SE
006600*                                  ACUMULA DE UNA CORRIDA A LA
006700*                                  SIGUIENTE.
006800*  30/11/1998  RTA    SIS-0587     REVISION AAAA00 (Y2K). EL
006900*                                  UNICO CAMPO DE FECHA DEL
007000*                                  PROGRAMA (WS-FECHA) ES DE
007100*                                  USO INFORMATIVO EN EL LOG
007200*                                  DE CORRIDA, NO PARTICIPA
007300*                                  DE NINGUN CALCULO NI
007400*                                  COMPARACION -- SIN RIESGO.
007500*  14/02/1999  RTA    SIS-0587     CIERRE FORMAL DEL PUNTO
007600*                                  AAAA00, SIN CAMBIOS DE
007700*                                  CODIGO ADICIONALES.
007800*  03/05/2001  JHV    SIS-0662     SE AGREGA MENSAJE DE
007900*                                  ADVERTENCIA CUANDO SE
008000*                                  DESCARTA UNA CONSULTA POR
008100*                                  EXCEDER EL MAXIMO DE TABLA.
008200*  17/10/2005  JHV    SIS-0740     SE AMPLIA REG-SALIDA PARA
008300*                                  QUE EL RESULTADO DEL CRUCE
008400*                                  NO QUEDE TRUNCADO CON
008500*                                  LINEAS DE MUCHAS PALABRAS.
008600*  09/03/2012  DCM    SIS-0819     TOTALES DE FIN DE CORRIDA
008700*                                  SE MUEVEN A CAMPOS COMP
008800*                                  PARA SOPORTAR VOLUMENES
008900*                                  MAYORES DE ARCHIVO DE DATOS.
009000*  22/06/2013  DCM    SIS-0855     SE ACTIVA AVISO DE LINEA CON
009100*                                  MAS SEGMENTOS DE LOS QUE
009200*                                  CABEN EN LA TABLA DE PALABRAS
009300*                                  Y SE LLEVA EL MAXIMO DE BYTES
009400*                                  USADOS EN UNA LINEA DE
009500*                                  RESULTADO (VER LOG DE CIERRE).
009600*  05/09/2013  DCM    SIS-0861     SE ASIGNA QR-WORD-COUNT AL
009700*                                  CARGAR CADA CONSULTA Y SE
009800*                                  VERIFICA QUE EL INDICADOR
009900*                                  DR-ES-CONSULTA CUADRE CON EL
010000*                                  CONTEO DE PALABRAS DE LA
010100*                                  CONSULTA EN CADA CRUCE.
010200*  12/09/2013  DCM    SIS-0861     REVISION DE ESTILO SOBRE EL
010300*                                  MISMO TICKET -- SE ENCONTRARON
010400*                                  LINEAS SEPARADORAS DE PARRAFO
010500*                                  DUPLICADAS, ARRASTRADAS DE LA
010600*                                  EDICION ANTERIOR, EN VARIOS
010700*                                  PARRAFOS NUEVOS DEL PROGRAMA;
010800*                                  SE DEJA UNA SOLA LINEA
010900*                                  SEPARADORA POR PARRAFO, COMO
011000*                                  EN EL RESTO DEL PROGRAMA. NO
011100*                                  HUBO CAMBIO DE LOGICA.
011200*--------------------------------------------------------------
011300*  22/05/2003  JHV    SIS-0612     SE REVISA EL PROGRAMA POR EL
011400*                                  CAMBIO DE COMPILADOR; NO SE
011500*                                  ENCONTRARON AJUSTES DE CODIGO
011600*                                  NECESARIOS.
011700*  09/03/2008  DCM    SIS-0740     SE DOCUMENTA EL LIMITE REAL
011800*                                  DE MR-RESULT-TEXT (39 PARES
011900*                                  PALABRA=CANTIDAD POR LINEA DE
012000*                                  DETALLE).
012100
012200**************************************************************
012300*    REGLAS DE NEGOCIO DEL CRUCE (RESUMEN PARA MANTENIMIENTO)*
012400*  --------------------------------------------------------  *
012500*    1. CADA LINEA SE DESCOMPONE EN PALABRAS UNICAS CON SU   *
012600*       FRECUENCIA DE APARICION; LAS REPETIDAS EN LA MISMA   *
012700*       LINEA SUMAN AL CONTADOR, NO GENERAN ENTRADA NUEVA.   *
012800*    2. LA FRECUENCIA SE REINICIA EN CADA LINEA DE DATOS -- NO*
012900*       SE ARRASTRA DE UNA LINEA A LA SIGUIENTE.             *
013000*    3. CADA CONSULTA TAMBIEN SE DEPURA DE PALABRAS REPETIDAS*
013100*       AL CARGARLA, UNA SOLA VEZ POR LOTE.                  *
013200*    4. UNA CONSULTA HACE CRUCE CON UNA LINEA SOLO SI TODAS SUS*
013300*       PALABRAS ESTAN CONTENIDAS EN LA LINEA (SUBCONJUNTO); NO*
013400*       SE EXIGE IGUALDAD EXACTA NI EL MISMO ORDEN.          *
013500*    5. LAS PALABRAS DE LA CONSULTA QUE HIZO EL CRUCE NUNCA  *
013600*       APARECEN EN EL DETALLE DE RESULTADO, AUNQUE ESTUVIERAN*
013700*       EN LA LINEA DE DATOS.                                *
013800*    6. LA COMPARACION ES SENSIBLE A MAYUSCULAS Y MINUSCULAS;*
013900*       NO SE HACE NINGUNA CONVERSION DE CASO (VER SIS-0468).*
014000*    7. EL DETALLE GRABADO LLEVA EL NUMERO DE LINEA, EL TEXTO*
014100*       COMPLETO DE LA CONSULTA Y LOS PARES PALABRA=CANTIDAD DE*
014200*       LAS PALABRAS SOBRANTES DE LA LINEA.                  *
014300*    8. EL PROGRAMA NO HACE NINGUN CALCULO NUMERICO MAS ALLA DE*
014400*       CONTAR OCURRENCIAS Y LLEVAR TOTALES DE CORRIDA.      *
014500*    9. TODAS LAS CONSULTAS SE PRUEBAN CONTRA TODAS LAS LINEAS;*
014600*       EL CICLO DE 3000-CRUZAR-CONSULTAS-I (VARYING QT-IX)  *
014700*       NUNCA SALE ANTES DE TERMINAR LA TABLA DE CONSULTAS,  *
014800*       AUNQUE YA SE HAYA ENCONTRADO CRUCE EN ESA LINEA.     *
014900**************************************************************
015000
015100**************************************************************
015200*    PREFIJOS DE NOMBRES DE CAMPO USADOS EN ESTE PROGRAMA    *
015300*  --------------------------------------------------------  *
015400*    DR-   CAMPOS DEL REGISTRO DE DATOS (ENTDATO) Y DE SU    *
015500*          TABLA DE PALABRAS DESCOMPUESTA.                   *
015600*    QR-   CAMPOS DEL REGISTRO DE CONSULTA TAL COMO SE LEE DE*
015700*          ENTCONS, ANTES DE PASAR A LA TABLA EN MEMORIA.    *
015800*    QT-   CAMPOS DE LA TABLA DE CONSULTAS EN MEMORIA (LAS   *
015900*          CONSULTAS YA CARGADAS AL INICIO DE LA CORRIDA).   *
016000*    MR-   CAMPOS DE LA LINEA DE DETALLE DE SALIDA (SALCRUCE).*
016100*    WS-   CAMPOS DE TRABAJO GENERALES, SIN CORRESPONDENCIA  *
016200*          DIRECTA CON NINGUN REGISTRO DE ARCHIVO.           *
016300**************************************************************
016400
016500**************************************************************
016600*    NOTAS PARA OPERACION                                    *
016700*  --------------------------------------------------------  *
016800*    - PROGRAMA DE UN SOLO PASO, SIN REINICIO INTERMEDIO -- SI*
016900*      TERMINA ANORMAL SE VUELVE A CORRER DESDE EL PRINCIPIO.*
017000*    - SALCRUCE SE ABRE EN MODO OUTPUT (SE REEMPLAZA EL      *
017100*      CONTENIDO ANTERIOR EN CADA CORRIDA, NO SE ACUMULA).   *
017200*    - RETURN-CODE 9999 INDICA ERROR DE E/S; VER EL LISTADO DE*
017300*      CONSOLA PARA EL FILE STATUS QUE LO PROVOCO.           *
017400*    - LA TABLA DE CONSULTAS TIENE COTA FIJA (QT-MAX-CONSULTAS);*
017500*      LAS CONSULTAS DE MAS SE AVISAN Y SE IGNORAN, NO ABORTAN*
017600*      LA CORRIDA.                                           *
017700**************************************************************
017800
017900**************************************************************
018000*    GLOSARIO DE TERMINOS DEL NEGOCIO                        *
018100*  --------------------------------------------------------  *
018200*    LINEA        UN REGISTRO DEL ARCHIVO ENTDATO; UNA CADENA*
018300*                 DE PALABRAS SEPARADAS POR COMA.            *
018400*    CONSULTA     UN REGISTRO DEL ARCHIVO ENTCONS; UNA LISTA *
018500*                 DE PALABRAS A BUSCAR, SEPARADAS POR COMA.  *
018600*    PALABRA      UN SEGMENTO DE TEXTO ENTRE DOS COMAS (O ENTRE*
018700*                 EL INICIO/FIN DE LA LINEA Y UNA COMA).     *
018800*    CRUCE        EL EVENTO DE QUE UNA LINEA CONTENGA TODAS  *
018900*                 LAS PALABRAS DE UNA CONSULTA. GENERA UN    *
019000*                 REGISTRO DE DETALLE EN SALCRUCE.           *
019100*    CONTENCION   RELACION ENTRE UNA CONSULTA Y UNA LINEA: LA*
019200*                 CONSULTA "ESTA CONTENIDA" EN LA LINEA SI   *
019300*                 TODAS SUS PALABRAS APARECEN EN ELLA.       *
019400*    DEPURACION   ELIMINACION DE PALABRAS REPETIDAS DENTRO DE*
019500*                 UNA MISMA LINEA O CONSULTA (NO SE GUARDAN  *
019600*                 DOS VECES, SOLO SE SUMA AL CONTADOR).      *
019700*    DETALLE      LA LINEA DE SALIDA GRABADA EN SALCRUCE POR *
019800*                 CADA CRUCE ENCONTRADO.                     *
019900**************************************************************
020000
020100**************************************************************
020200*    CONSIDERACIONES DE RENDIMIENTO                          *
020300*  --------------------------------------------------------  *
020400*    EL CRUCE ES DE COMPLEJIDAD CUADRATICA: POR CADA LINEA DE*
020500*    ENTDATO SE RECORRE LA TABLA COMPLETA DE CONSULTAS, Y POR*
020600*    CADA CONSULTA SE RECORRE LA TABLA DE PALABRAS DE LA     *
020700*    LINEA. CON VOLUMENES GRANDES DE AMBOS ARCHIVOS EL TIEMPO*
020800*    DE CORRIDA CRECE COMO EL PRODUCTO DE SUS TAMANOS.       *
020900*    NO SE ORDENAN NI SE INDEXAN LOS ARCHIVOS DE ENTRADA --  *
021000*    LA BUSQUEDA DENTRO DE CADA TABLA ES SECUENCIAL, ACEPTABLE*
021100*    PORQUE LAS COTAS (40 PALABRAS/LINEA, 20 PALABRAS/CONSULTA,*
021200*    500 CONSULTAS/LOTE) SON PEQUENAS.                       *
021300*    SI EL VOLUMEN DE CONSULTAS POR LOTE CRECE DE FORMA      *
021400*    IMPORTANTE, CONSIDERAR PARTIR LA CORRIDA EN VARIOS LOTES*
021500*    DE CONSULTAS EN LUGAR DE SUBIR QT-MAX-CONSULTAS.        *
021600**************************************************************
021700
021800**************************************************************
021900*    EJEMPLO DE CRUCE PASO A PASO (PARA CAPACITACION)        *
022000*  --------------------------------------------------------  *
022100*    ENTCONS TRAE LA LINEA:  PAN,LECHE                       *
022200*    ENTDATO TRAE LA LINEA:  PAN,LECHE,QUESO,PAN             *
022300*                                                            *
022400*    AL CARGAR LA CONSULTA (1500/1600) QUEDA:                *
022500*      QT-TEXTO       = "PAN,LECHE"                          *
022600*      QT-PALABRAS(1) = "PAN"     QT-PALABRAS(2) = "LECHE"   *
022700*      QT-PALABRA-CANT = 2        QR-WORD-COUNT   = 2        *
022800*                                                            *
022900*    AL PARTIR LA LINEA DE DATOS (2500) QUEDA:               *
023000*      DR-WORDS(1)="PAN"   DR-COUNTS(1)=2   (APARECE 2 VECES)*
023100*      DR-WORDS(2)="LECHE" DR-COUNTS(2)=1                    *
023200*      DR-WORDS(3)="QUESO" DR-COUNTS(3)=1                    *
023300*      DR-WORD-COUNT = 3                                     *
023400*                                                            *
023500*    EN 3100-VERIFICAR-CONTIENE-I SE BUSCA "PAN" Y "LECHE" EN*
023600*    LA TABLA DE DATOS -- AMBAS APARECEN, ASI QUE HAY CRUCE. *
023700*                                                            *
023800*    EN 4000/4050 SE MARCAN DR-ES-CONSULTA(1)="S" (PAN),     *
023900*    DR-ES-CONSULTA(2)="S" (LECHE) Y DR-ES-CONSULTA(3)="N"   *
024000*    (QUESO). SOLO "QUESO" ENTRA AL RESULTADO.               *
024100*                                                            *
024200*    EL DETALLE GRABADO EN SALCRUCE QUEDA:                   *
024300*      MR-LINE-NUMBER-ED = NUMERO DE LA LINEA                *
024400*      MR-QUERY-TEXT     = "PAN,LECHE"                       *
024500*      MR-RESULT-TEXT    = "QUESO=1"                         *
024600**************************************************************
024700
024800**************************************************************
024900*    CASOS DE PRUEBA DE REGRESION (VER JUEGO DE PRUEBAS SIS) *
025000*  --------------------------------------------------------  *
025100*    CP01  LINEA SIN NINGUNA PALABRA DE LA CONSULTA -- NO DEBE*
025200*          GENERAR CRUCE.                                    *
025300*    CP02  LINEA CON TODAS LAS PALABRAS DE LA CONSULTA Y     *
025400*          PALABRAS ADICIONALES -- DEBE GENERAR CRUCE CON EL *
025500*          DETALLE DE LAS PALABRAS SOBRANTES.                *
025600*    CP03  LINEA IDENTICA A LA CONSULTA, SIN PALABRAS DE MAS --*
025700*          DEBE GENERAR CRUCE CON MR-RESULT-TEXT EN BLANCO.  *
025800*    CP04  PALABRA REPETIDA EN LA MISMA LINEA -- DEBE CONTAR *
025900*          LAS APARICIONES EN DR-COUNTS, NO DUPLICAR LA      *
026000*          ENTRADA EN LA TABLA.                              *
026100*    CP05  PALABRA REPETIDA EN LA MISMA CONSULTA -- DEBE     *
026200*          DEPURARSE AL CARGAR, SIN DUPLICAR EN QT-PALABRAS. *
026300*    CP06  ARCHIVO DE CONSULTAS CON MAS DE QT-MAX-CONSULTAS  *
026400*          REGISTROS -- DEBE AVISAR Y SEGUIR, NO ABORTAR.    *
026500*    CP07  LINEA DE DATOS CON MAS DE 40 PALABRAS DISTINTAS --*
026600*          DEBE AVISAR (2450) Y TRUNCAR A 40 (2600).         *
026700*    CP08  ARCHIVO DE CONSULTAS O DE DATOS VACIO -- DEBE     *
026800*          TERMINAR SIN CRUCES Y SIN ERROR.                  *
026900*    CP09  PALABRAS CON DIFERENCIA DE MAYUSCULAS/MINUSCULAS --*
027000*          DEBEN TRATARSE COMO PALABRAS DISTINTAS (SIS-0468).*
027100*    CP10  LINEA DE RESULTADO CON EL MAXIMO DE 39 PARES --   *
027200*          DEBE CABER COMPLETA EN MR-RESULT-TEXT SIN TRUNCAR.*
027300**************************************************************
027400
027500**************************************************************
027600*    PUNTOS DE EXTENSION FUTURA (NO IMPLEMENTADOS)           *
027700*  --------------------------------------------------------  *
027800*    - QUIEBRE DE CONTROL POR CONSULTA (UN TOTAL DE CRUCES POR*
027900*      CADA CONSULTA) -- HOY EL RESUMEN SOLO LLEVA EL TOTAL  *
028000*      GENERAL DE LA CORRIDA.                                *
028100*    - ENCABEZADO DE PAGINA EN SALCRUCE -- HOY ES UN LISTADO *
028200*      PLANO SIN QUIEBRES NI TITULOS DE PAGINA.              *
028300*    - ORDENAMIENTO PREVIO DE ENTDATO O ENTCONS PARA MEJORAR *
028400*      EL RENDIMIENTO CON VOLUMENES GRANDES (VER LA SECCION  *
028500*      DE CONSIDERACIONES DE RENDIMIENTO MAS ARRIBA).        *
028600*    - NORMALIZACION DE MAYUSCULAS/MINUSCULAS ANTES DE       *
028700*      COMPARAR PALABRAS -- HOY ES UNA DECISION DE NEGOCIO   *
028800*      DELIBERADA (SIS-0468), NO UNA LIMITACION TECNICA.     *
028900**************************************************************
029000
029100**************************************************************
029200*    RESPONSABLES Y REFERENCIAS                              *
029300*  --------------------------------------------------------  *
029400*    GRUPO DE DESARROLLO   DEPTO. SISTEMAS -- APLICACIONES   *
029500*                          DE CARTERA Y VALIDACION DE LISTAS.*
029600*    MANUAL DE USUARIO     MU-PGMCRUCE (ARCHIVO DE PROCEDIMIENTOS*
029700*                          DEL DEPARTAMENTO, NO SE DISTRIBUYE*
029800*                          CON EL FUENTE).                   *
029900*    JCL DE PRODUCCION     JPGMCRUC (LIBRERIA DE PROCS DEL   *
030000*                          DEPARTAMENTO).                    *
030100**************************************************************
030200
030300**************************************************************
030400*    NOMBRES LOGICOS DE ARCHIVO (DD) ESPERADOS POR EL JCL    *
030500*  --------------------------------------------------------  *
030600*    DDENTDAT   ENTRADA -- LINEAS DE TEXTO A CRUZAR (ENTDATO).*
030700*    DDENTCON   ENTRADA -- CONSULTAS A BUSCAR (ENTCONS).     *
030800*    DDSALCRU   SALIDA  -- DETALLE DE CRUCES (SALCRUCE).     *
030900*    NINGUNO DE LOS TRES ES OPCIONAL -- SI FALTA ALGUNO EL   *
031000*    OPEN CORRESPONDIENTE FALLA Y EL PROGRAMA TERMINA CON    *
031100*    RETURN-CODE 9999 SIN LEER NI GRABAR NADA.               *
031200**************************************************************
031300
031400**************************************************************
031500*    LIMITES FIJOS DE ESTE PROGRAMA (COMPILADOS EN EL CODIGO)*
031600*  --------------------------------------------------------  *
031700*    500  CONSULTAS MAXIMAS POR LOTE (QT-MAX-CONSULTAS).     *
031800*     40  PALABRAS UNICAS MAXIMAS POR LINEA DE DATOS.        *
031900*     20  PALABRAS UNICAS MAXIMAS POR CONSULTA.              *
032000*     20  BYTES MAXIMOS POR PALABRA (WS-PALABRA-TEMP).       *
032100*    200  BYTES DE LARGO DE LINEA DE ENTDATO.                *
032200*    100  BYTES DE LARGO DE LINEA DE ENTCONS.                *
032300*   1126  BYTES DE LARGO DE LINEA DE SALCRUCE.               *
032400*    SUBIR CUALQUIERA DE ESTOS VALORES REQUIERE RECOMPILAR --*
032500*    NO SON PARAMETROS DE CORRIDA.                           *
032600**************************************************************
032700
032800*  NOTA -- ESTOS LIMITES SE REVISARON POR ULTIMA VEZ EN LA
032900*  ENTREGA DE SEPTIEMBRE DE 2013 (SIS-0861) Y SE CONSIDERAN
033000*  SUFICIENTES PARA EL VOLUMEN ACTUAL DE CONSULTAS Y DE
033100*  LINEAS DE DATOS DE LOS LOTES DE PRODUCCION. SI EL VOLUMEN
033200*  CAMBIA DE MANERA IMPORTANTE, REVISAR PRIMERO ESTA SECCION
033300*  ANTES DE TOCAR CODIGO.
033400*
033500*  ESTA MISMA NOTA APLICA A MR-RESULT-TEXT (1013 BYTES, VER
033600*  PGM_45-CP-REGRES) -- SU TAMANO SE DERIVA DIRECTAMENTE DE
033700*  LOS LIMITES DE ARRIBA, NO ES UN VALOR ARBITRARIO.
033800
033900**************************************************************
034000*    CONTROL DE ACCESO Y DISTRIBUCION                        *
034100*  --------------------------------------------------------  *
034200*    EL EJECUTABLE Y EL FUENTE SON DE USO INTERNO DEL DEPTO. *
034300*    DE SISTEMAS -- NO SE ENTREGAN A TERCEROS SIN AUTORIZACION*
034400*    ESCRITA DEL JEFE DE APLICACIONES.                       *
034500*    LOS ARCHIVOS ENTDATO/ENTCONS PUEDEN CONTENER INFORMACION*
034600*    DE CLIENTES -- SE MANEJAN CON LAS MISMAS RESTRICCIONES  *
034700*    DE ACCESO QUE LOS DEMAS ARCHIVOS DE CARTERA.            *
034800**************************************************************
034900
035000*  ULTIMA REVISION DE ESTE BLOQUE DE ENCABEZADO: SEPTIEMBRE
035100*  DE 2013, DENTRO DEL MISMO TICKET SIS-0861 QUE AJUSTO LA
035200*  ASIGNACION DE QR-WORD-COUNT Y LA VERIFICACION DE
035300*  DR-ES-CONSULTA (VER HISTORIA DE CAMBIOS MAS ARRIBA).
035400*  PROXIMA REVISION PROGRAMADA -- SIN FECHA DEFINIDA, SUJETA
035500*  A NUEVOS REQUERIMIENTOS DEL AREA DE CARTERA.
035600*
035700*  FIN DEL BLOQUE DE ENCABEZADO -- CONTINUA LA ENVIRONMENT
035800*  DIVISION.
035900*
036000*  ADENDO -- LA COMPILACION SE HACE CON EL PROCEDIMIENTO
036100*  ESTANDAR DEL DEPARTAMENTO (VER JPGMCRUC), SIN OPCIONES DE
036200*  COMPILADOR PARTICULARES PARA ESTE PROGRAMA.
036300*
036400*  EL LISTADO DE COMPILACION SE ARCHIVA EN LA BIBLIOTECA DE
036500*  LISTADOS DEL DEPARTAMENTO, NO SE CONSERVA EN EL FUENTE.
036600*
036700
036800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
036900 ENVIRONMENT DIVISION.
037000 CONFIGURATION SECTION.
037100
037200 SPECIAL-NAMES.
037300     C01 IS TOP-OF-FORM.
037400
037500 INPUT-OUTPUT SECTION.
037600 FILE-CONTROL.
037700*--- ARCHIVO DE ENTRADA -- LINEAS DE TEXTO A CRUZAR CONTRA LAS ---
037800*    CONSULTAS (VER PGM_45-CP-REGDAT MAS ABAJO).
037900     SELECT ENTDATO ASSIGN TO DDENTDAT
038000     FILE STATUS IS FS-ENTDATO.
038100
038200
038300*--- ARCHIVO DE ENTRADA -- CONSULTAS (LISTAS DE PALABRAS) A ------
038400*    PROBAR CONTRA CADA LINEA DE ENTDATO (VER PGM_45-CP-REGQRY).
038500     SELECT ENTCONS ASSIGN TO DDENTCON
038600     FILE STATUS IS FS-ENTCONS.
038700
038800
038900*--- ARCHIVO DE SALIDA -- UNA LINEA POR CADA CRUCE ENCONTRADO ----
039000*    (VER PGM_45-CP-REGRES). SE ABRE EN OUTPUT, NO SE ACUMULA.
039100     SELECT SALCRUCE ASSIGN TO DDSALCRU
039200     FILE STATUS IS FS-SALCRUCE.
039300
039400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
039500 DATA DIVISION.
039600 FILE SECTION.
039700
039800 FD  ENTDATO
039900     BLOCK CONTAINS 0 RECORDS
040000     RECORDING MODE IS F.
040100 01  REG-ENTDATO         PIC X(200).
040200*    UNA LINEA DE TEXTO POR REGISTRO, VER LAYOUT MAS ABAJO.
040300
040400 FD  ENTCONS
040500     BLOCK CONTAINS 0 RECORDS
040600     RECORDING MODE IS F.
040700 01  REG-ENTCONS         PIC X(100).
040800*    UNA CONSULTA (LISTA DE PALABRAS) POR REGISTRO.
040900
041000 FD  SALCRUCE
041100     BLOCK CONTAINS 0 RECORDS
041200     RECORDING MODE IS F.
041300 01  REG-SALCRUCE        PIC X(1126).
041400*    UN CRUCE (REGISTRO,CONSULTA) EXITOSO POR REGISTRO.
041500
041600 WORKING-STORAGE SECTION.
041700*=======================*
041800
041900*----------- ARCHIVOS --------------------------------------------
042000 77  FS-ENTDATO              PIC XX               VALUE SPACES.
042100 77  FS-ENTCONS              PIC XX               VALUE SPACES.
042200 77  FS-SALCRUCE             PIC XX               VALUE SPACES.
042300
042400**************************************************************
042500*    CODIGOS DE FILE STATUS USADOS EN ESTE PROGRAMA          *
042600*  --------------------------------------------------------  *
042700*    '00'  OPERACION EXITOSA (OPEN/READ/WRITE/CLOSE).        *
042800*    '10'  FIN DE ARCHIVO EN READ (AT END).                  *
042900*    OTRO  ERROR DE E/S -- SE DEJA CONSTANCIA EN CONSOLA CON *
043000*          DISPLAY Y SE FIJA RETURN-CODE 9999; NO SE         *
043100*          DESCRIMINAN CODIGOS PARTICULARES DE ERROR.        *
043200**************************************************************
043300
043400**************************************************************
043500*    VALORES DE RETURN-CODE AL TERMINAR EL PROGRAMA          *
043600*  --------------------------------------------------------  *
043700*    0000  CORRIDA NORMAL, SIN ERRORES DE E/S.               *
043800*    9999  HUBO AL MENOS UN ERROR DE E/S (OPEN, READ, WRITE  *
043900*          O CLOSE) EN CUALQUIERA DE LOS TRES ARCHIVOS -- VER*
044000*          EL LISTADO DE CONSOLA PARA IDENTIFICAR CUAL Y CON *
044100*          QUE FILE STATUS.                                  *
044200**************************************************************
044300
044400*---  BANDERAS DE CONTROL DEL PROCESO  ----------------------------
044500 77  WS-STATUS-FIN           PIC X.
044600     88  WS-FIN-LECTURA            VALUE 'Y'.
044700     88  WS-NO-FIN-LECTURA         VALUE 'N'.
044800
044900 77  WS-STATUS-FIN-CONS      PIC X.
045000     88  WS-FIN-CONSULTAS          VALUE 'Y'.
045100     88  WS-NO-FIN-CONSULTAS       VALUE 'N'.
045200*     SE ENCIENDE/APAGA EN CADA CONSULTA DENTRO DE 3100-VERIFICAR-
045300*     CONTIENE-I -- NO SE ARRASTRA DE UNA CONSULTA A LA SIGUIENTE.
045400
045500 77  WS-STATUS-CONTIENE      PIC X.
045600     88  WS-CONTIENE-TODAS         VALUE 'S'.
045700     88  WS-NO-CONTIENE-TODAS      VALUE 'N'.
045800
045900*----------- ACUMULADORES / CONTADORES ----------------------------
046000 77  WS-REGISTROS-CANT       PIC 9(09) COMP       VALUE ZEROS.
046100 77  WS-CRUCES-CANT          PIC 9(09) COMP       VALUE ZEROS.
046200 77  WS-CONSULTAS-LEIDAS     PIC 9(04) COMP       VALUE ZEROS.
046300
046400*----------- SUBINDICES DE TRABAJO --------------------------------
046500 77  WS-IX-PQ                PIC 9(04) COMP       VALUE ZEROS.
046600
046700*----------- FECHA DE PROCESO (SOLO INFORMATIVA EN EL LOG) --------
046800 01  WS-AREA-FECHA.
046900     03  WS-FECHA.
047000         05  WS-FECHA-AA     PIC 99               VALUE ZEROS.
047100         05  WS-FECHA-MM     PIC 99               VALUE ZEROS.
047200         05  WS-FECHA-DD     PIC 99               VALUE ZEROS.
047300     03  FILLER              PIC X(04)  VALUE SPACES.
047400
047500*////////////// COPYS (PEGADOS EN LINEA) ///////////////////////
047600*     COPY PGM_45-CP-REGDAT.
047700****************************************************************
047800*    LAYOUT  ARCHIVO   DATOS  A CRUZAR                          *
047900*    MIEMBRO  PGM_45-CP-REGDAT                                  *
048000*    USADO POR : PGMCRUCE                                       *
048100*    LARGO REGISTRO ENTRADA = 200 BYTES                         *
048200*                                                                *
048300*    EL ARCHIVO DE ENTRADA (ENTDATO) TRAE UNA LINEA DE TEXTO     *
048400*    POR REGISTRO, CON PALABRAS SEPARADAS POR COMA (,). NO HAY   *
048500*    POSICIONES FIJAS DENTRO DE LA LINEA -- EL LARGO DE 200      *
048600*    BYTES ES UNA COTA IMPUESTA POR EL PASE A COBOL, NO UN       *
048700*    FORMATO DEL ARCHIVO ORIGINAL.                               *
048800****************************************************************
048900 01  WS-REG-DATOENT.
049000     03  DR-LINE-TEXT            PIC X(200).
049100*        RESERVA DE 2 BYTES ADICIONALES A LOS 200 DEL LARGO DE
049200*        REGISTRO -- NO SE LE QUITA NADA AL TEXTO DE LA LINEA.
049300     03  FILLER                  PIC X(02)  VALUE SPACES.
049400
049500*---  VISTA ALTERNATIVA CARACTER A CARACTER  --------------------
049600*     SE USA PARA CONTAR LAS COMAS DE LA LINEA ANTES DE PARTIRLA
049700*     (PARRAFO 2450-CONTAR-COMAS-I) Y ASI AVISAR CUANDO UNA
049800*     LINEA TRAE MAS SEGMENTOS DE LOS QUE CABEN EN LA TABLA DE
049900*     PALABRAS DE 40 ENTRADAS.
050000 01  WS-LINEA-CARACTERES REDEFINES WS-REG-DATOENT.
050100     03  DR-CARACTER             PIC X(01) OCCURS 200 TIMES
050200                                  INDEXED BY DR-IXC.
050300
050400*---  NUMERO DE LINEA (ASIGNADO AL LEER, NO VIENE EN EL ARCHIVO) --
050500 77  DR-LINE-NUMBER              PIC 9(09) COMP VALUE ZEROS.
050600*---  COMAS CONTADAS EN LA LINEA ANTES DE PARTIRLA  -----------------
050700 77  WS-COMAS-CANT               PIC 9(04) COMP VALUE ZEROS.
050800
050900****************************************************************
051000*    FORMA DESCOMPUESTA EN MEMORIA (POR REGISTRO DE ENTRADA)    *
051100*    SE RECONSTRUYE PARA CADA LINEA -- NO SE ARRASTRA DE UNA     *
051200*    LINEA A LA SIGUIENTE (VER PARRAFO 2500-PARTIR-LINEA-I).     *
051300****************************************************************
051400 01  WS-TABLA-PALABRAS-DATO.
051500*        CANTIDAD DE PALABRAS UNICAS YA ACUMULADAS DE LA LINEA
051600*        ACTUAL (MAXIMO 40, VER 2600-ACUMULAR-PALABRA-I).
051700     03  DR-WORD-COUNT           PIC 9(04) COMP VALUE ZEROS.
051800     03  DR-PALABRA-TAB OCCURS 40 TIMES
051900                        INDEXED BY DR-IX.
052000*        TEXTO DE LA PALABRA, TAL COMO VINO EN LA LINEA.
052100         05  DR-WORDS            PIC X(20)  VALUE SPACES.
052200*        CANTIDAD DE VECES QUE LA PALABRA APARECE EN LA LINEA.
052300         05  DR-COUNTS           PIC 9(04)  COMP VALUE ZEROS.
052400*        INDICADOR -- 'S' SI LA PALABRA TAMBIEN ES PALABRA DE LA
052500*        CONSULTA QUE SE ESTA CRUZANDO EN ESTE MOMENTO (SE
052600*        REFRESCA EN CADA CRUCE, VER 4000-GRABAR-RESULTADO-I).
052700*        SIRVE DE BASE AL CONTEO DE VERIFICACION DE
052800*        4060-VERIFICAR-PALABRAS-CONSULTA-I, QUE CUADRA ESTE
052900*        INDICADOR CONTRA QT-PALABRA-CANT DE LA CONSULTA.
053000         05  DR-ES-CONSULTA      PIC X(01)  VALUE 'N'.
053100             88  DR-PALABRA-ES-CONSULTA        VALUE 'S'.
053200             88  DR-PALABRA-NO-ES-CONSULTA     VALUE 'N'.
053300         05  FILLER              PIC X(05)  VALUE SPACES.
053400     03  FILLER                  PIC X(10)  VALUE SPACES.
053500
053600*---  BANDERAS DE BUSQUEDA DE PALABRA DENTRO DE LA TABLA DATO  ---
053700 77  WS-PALABRA-BUSCADA          PIC X(20)  VALUE SPACES.
053800 77  WS-PALABRA-ENCONTRADA       PIC X(01)  VALUE 'N'.
053900     88  WS-SE-ENCONTRO                     VALUE 'S'.
054000     88  WS-NO-SE-ENCONTRO                  VALUE 'N'.
054100 77  WS-INDICE-ENCONTRADO        PIC 9(04)  COMP VALUE ZEROS.
054200
054300*---  CAMPOS DE TRABAJO PARA PARTIR LA LINEA DE DATOS  ------------
054400 77  WS-PUNTERO-LINEA            PIC 9(04)  COMP VALUE ZEROS.
054500 77  WS-LARGO-LINEA              PIC 9(04)  COMP VALUE 0200.
054600 77  WS-PALABRA-TEMP             PIC X(20)  VALUE SPACES.
054700*---  CANTIDAD DE PALABRAS DE LA LINEA MARCADAS COMO PALABRA DE  -
054800*     LA CONSULTA EN 4060-VERIFICAR-PALABRAS-CONSULTA-I  ---------
054900 77  WS-PALABRAS-CONSULTA-CANT    PIC 9(04) COMP VALUE ZEROS.
055000*////////////////////////////////////////////////////////////////
055100
055200*     COPY PGM_45-CP-REGQRY.
055300****************************************************************
055400*    LAYOUT  ARCHIVO   CONSULTAS  (PALABRAS A BUSCAR)           *
055500*    MIEMBRO  PGM_45-CP-REGQRY                                  *
055600*    USADO POR : PGMCRUCE                                       *
055700*    LARGO REGISTRO ENTRADA = 100 BYTES                         *
055800*                                                                *
055900*    CADA LINEA DEL ARCHIVO DE CONSULTAS (ENTCONS) TRAE UNA      *
056000*    LISTA DE PALABRAS SEPARADAS POR COMA. LAS PALABRAS          *
056100*    REPETIDAS DENTRO DE UNA MISMA LINEA SE DEPURAN AL CARGAR    *
056200*    LA CONSULTA (VER 1600-PARTIR-CONSULTA-I) -- NO SE GUARDAN   *
056300*    DOS VECES.                                                 *
056400****************************************************************
056500 01  WS-REG-CONSULTA.
056600     03  QR-LINE-TEXT            PIC X(100).
056700*        RESERVA DE 2 BYTES ADICIONALES A LOS 100 DEL LARGO DE
056800*        REGISTRO -- NO SE LE QUITA NADA AL TEXTO DE LA LINEA.
056900     03  FILLER                  PIC X(02)  VALUE SPACES.
057000
057100*---  CONTEO DE PALABRAS UNICAS DE LA LINEA LEIDA  --------------
057200*     SE ASIGNA DESDE QT-PALABRA-CANT (QT-IX) AL TERMINAR DE
057300*     PARTIR LA CONSULTA, VER 1500-CARGAR-CONSULTAS-I.
057400 77  QR-WORD-COUNT               PIC 9(04)  COMP VALUE ZEROS.
057500*---  CAMPOS DE TRABAJO PARA PARTIR LA LINEA DE CONSULTA  ---------
057600 77  WS-PUNTERO-CONSULTA         PIC 9(04)  COMP VALUE ZEROS.
057700 77  WS-LARGO-CONSULTA           PIC 9(04)  COMP VALUE 0100.
057800
057900****************************************************************
058000*    TABLA DE CONSULTAS EN MEMORIA                              *
058100*    SE CARGA UNA UNICA VEZ AL INICIO DEL PROCESO (PARRAFO       *
058200*    1500-CARGAR-CONSULTAS-I) Y SE RECORRE COMPLETA POR CADA     *
058300*    LINEA DEL ARCHIVO DE DATOS -- NO TIENE CLAVE, SE CONSERVA   *
058400*    EL ORDEN DE LECTURA DEL ARCHIVO DE CONSULTAS.               *
058500*                                                                *
058600*    EL VOLUMEN DE CONSULTAS POR LOTE NO TIENE UN LIMITE NATURAL *
058700*    -- SE FIJA UNA COTA DE TABLA DE WORKING-STORAGE PARA PODER  *
058800*    RESERVAR EL AREA EN TIEMPO DE COMPILACION.                 *
058900*    SE FIJA UN TOPE RAZONABLE DE 500 CONSULTAS POR LOTE.        *
059000****************************************************************
059100 77  QT-MAX-CONSULTAS            PIC 9(04) COMP VALUE 0500.
059200
059300 01  WS-TABLA-CONSULTAS.
059400     03  QT-CONSULTA-TAB OCCURS 500 TIMES
059500                          INDEXED BY QT-IX.
059600*        TEXTO COMPLETO DE LA CONSULTA, TAL COMO SE LEYO.
059700         05  QT-TEXTO            PIC X(100) VALUE SPACES.
059800*        CANTIDAD DE PALABRAS UNICAS DE ESTA CONSULTA.
059900         05  QT-PALABRA-CANT     PIC 9(04)  COMP VALUE ZEROS.
060000*        PALABRAS DE LA CONSULTA, YA DEPURADAS DE REPETIDAS.
060100         05  QT-PALABRAS OCCURS 20 TIMES
060200                          PIC X(20)  VALUE SPACES.
060300         05  FILLER              PIC X(08)  VALUE SPACES.
060400
060500*---  VISTA ALTERNATIVA DE LAS PALABRAS DE UNA CONSULTA COMO UN  -
060600*     UNICO BLOQUE PLANO -- SE USA PARA VOLCAR LA CONSULTA        -
060700*     COMPLETA DE UNA SOLA VEZ EN EL DISPLAY DE DIAGNOSTICO QUE  -
060800*     SE EMITE AL CARGARLA (VER 1500-CARGAR-CONSULTAS-I).        -
060900 01  QT-PALABRAS-PLANO REDEFINES WS-TABLA-CONSULTAS.
061000     03  QT-CONSULTA-PLANA OCCURS 500 TIMES.
061100         05  FILLER              PIC X(100).
061200         05  FILLER              PIC X(04).
061300         05  QT-PALABRAS-TEXTO   PIC X(400).
061400         05  FILLER              PIC X(08).
061500
061600*---  CANTIDAD REAL DE CONSULTAS CARGADAS EN LA TABLA  -----------
061700 77  QT-CONSULTA-CANT            PIC 9(04) COMP VALUE ZEROS.
061800
061900*---  BANDERAS DE BUSQUEDA DE PALABRA DENTRO DE UNA CONSULTA  ----
062000 77  WS-PALABRA-ENCONS           PIC X(01)  VALUE 'N'.
062100     88  WS-PALABRA-EN-CONSULTA             VALUE 'S'.
062200     88  WS-PALABRA-NO-EN-CONSULTA          VALUE 'N'.
062300*////////////////////////////////////////////////////////////////
062400
062500*     COPY PGM_45-CP-REGRES.
062600****************************************************************
062700*    LAYOUT  LINEA DE SALIDA -- ARCHIVO DE CRUCES (SALCRUCE)    *
062800*    MIEMBRO  PGM_45-CP-REGRES                                  *
062900*    USADO POR : PGMCRUCE                                       *
063000*    LARGO REGISTRO SALIDA = 1126 BYTES                         *
063100*                                                                *
063200*    UNA LINEA POR CADA CRUCE (REGISTRO,CONSULTA) EXITOSO.       *
063300*    NO HAY QUIEBRE DE CONTROL, SOLO DETALLE -- CADA LINEA ES    *
063400*    UN CRUCE INDEPENDIENTE, SIN ENCABEZADO DE PAGINA.           *
063500****************************************************************
063600 01  WS-REG-DETALLE.
063700*    NUMERO DE LA LINEA DE DATOS QUE PRODUJO EL CRUCE.
063800     03  MR-LINE-NUMBER-ED       PIC Z(8)9.
063900     03  FILLER                  PIC X(01)  VALUE SPACE.
064000*    TEXTO DE LA CONSULTA QUE HIZO EL CRUCE (COPIA DE
064100*    QT-TEXTO AL MOMENTO DE GRABAR EL DETALLE).
064200     03  MR-QUERY-TEXT           PIC X(100) VALUE SPACES.
064300     03  FILLER                  PIC X(01)  VALUE SPACE.
064400*     RESULTADO -- PARES "PALABRA=CANTIDAD" SEPARADOS POR COMA,
064500*     UNA ENTRADA POR CADA PALABRA DEL REGISTRO QUE NO ES
064600*     PALABRA DE LA CONSULTA QUE HIZO CRUCE (VER 4000-GRABAR-
064700*     RESULTADO-I). COTA REAL -- UNA LINEA DE DATOS TRAE COMO
064800*     MAXIMO 40 PALABRAS DISTINTAS Y LA CONSULTA QUE HIZO EL
064900*     CRUCE APORTA COMO MINIMO 1 DE ELLAS, ASI QUE QUEDAN COMO
065000*     MAXIMO 39 PARES DE HASTA 20+1+4=25 BYTES, MAS 38 COMAS
065100*     SEPARADORAS ENTRE ELLOS: 39*25 + 38 = 1013 BYTES.
065200     03  MR-RESULT-TEXT          PIC X(1013) VALUE SPACES.
065300     03  FILLER                  PIC X(02)  VALUE SPACES.
065400
065500*---  VISTA CARACTER A CARACTER DE LA LINEA ARMADA  --------------
065600*     SE USA PARA UBICAR LA ULTIMA POSICION NO-BLANCO DE LA LINEA
065700*     YA ARMADA (PARRAFO 4400-RECORTAR-DETALLE-I), Y ASI LLEVAR EL
065800*     MAXIMO DE BYTES USADOS EN UNA LINEA DE RESULTADO A LO LARGO
065900*     DE LA CORRIDA (SE IMPRIME EN 9999-FINAL-I).
066000 01  WS-DETALLE-CARACTERES REDEFINES WS-REG-DETALLE.
066100     03  MR-CARACTER             PIC X(01) OCCURS 1126 TIMES
066200                                  INDEXED BY MR-IXC.
066300
066400*---  CAMPOS DE TRABAJO PARA ARMAR EL RESULTADO  ------------------
066500 77  WS-RESULT-PUNTERO           PIC 9(04)  COMP VALUE ZEROS.
066600 77  WS-RESULT-PRIMERO           PIC X(01)  VALUE 'S'.
066700     88  WS-ES-EL-PRIMER-PAR                VALUE 'S'.
066800     88  WS-YA-HUBO-UN-PAR                  VALUE 'N'.
066900 77  WS-CANT-STRING               PIC 9(04) VALUE ZEROS.
067000*---  BYTES REALMENTE USADOS EN LA LINEA DE DETALLE ARMADA  -------
067100*     (VER 4400-RECORTAR-DETALLE-I / 4450-BUSCAR-FIN-DETALLE-I).
067200 77  WS-DETALLE-LARGO            PIC 9(04)  COMP VALUE ZEROS.
067300 77  WS-DETALLE-LARGO-MAX        PIC 9(04)  COMP VALUE ZEROS.
067400 77  WS-DETALLE-LARGO-PRINT      PIC Z(3)9         VALUE ZEROS.
067500*---  TOTALES DE FIN DE CORRIDA -- IMPRESOS, NO GRABADOS EN EL  --
067600*     ARCHIVO SALCRUCE -- EL RESUMEN VA AL LISTADO DE CONSOLA/LOG,
067700*     NO AL ARCHIVO DE DETALLE.                                  -
067800 77  WS-REGISTROS-PRINT          PIC Z(8)9  VALUE ZEROS.
067900 77  WS-CRUCES-PRINT             PIC Z(8)9  VALUE ZEROS.
068000*////////////////////////////////////////////////////////////////
068100
068200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
068300 PROCEDURE DIVISION.
068400
068500*_______________________________________________________________
068600*  PARRAFO PRINCIPAL -- ABRE LOS ARCHIVOS Y CARGA LAS CONSULTAS
068700*  (1000), CRUZA CADA LINEA DE DATOS CONTRA TODAS LAS CONSULTAS
068800*  HASTA FIN DE ARCHIVO (2000) Y CIERRA CON EL RESUMEN (9999).
068900*  NO HAY PROCESAMIENTO DE PARAMETROS DE ENTRADA (PARM) --
069000*  LOS NOMBRES LOGICOS DE ARCHIVO SE FIJAN EN FILE-CONTROL.
069100 MAIN-PROGRAM-I.
069200
069300     PERFORM 1000-INICIO-I  THRU  1000-INICIO-F.
069400     PERFORM 2000-PROCESO-I
069500        THRU 2000-PROCESO-F UNTIL WS-FIN-LECTURA.
069600     PERFORM 9999-FINAL-I   THRU  9999-FINAL-F.
069700
069800 MAIN-PROGRAM-L. GOBACK.
069900
070000
070100*_______________________________________________________________
070200*  02/08/1989 RTA - CARGA LA TABLA DE CONSULTAS ANTES DE ABRIR
070300*  EL CICLO DE LECTURA DEL ARCHIVO DE DATOS.
070400*  SI FALLA CUALQUIER OPEN, NO SE INTENTA CARGAR CONSULTAS
070500*  NI LEER DATOS -- SE VA DIRECTO A 9999-FINAL-I CON EL
070600*  RETURN-CODE YA FIJADO EN 9999.
070700*  EL CICLO DE LECTURA DEL ARCHIVO DE DATOS.
070800 1000-INICIO-I.
070900
071000     ACCEPT WS-FECHA FROM DATE.
071100     DISPLAY 'PGMCRUCE -- INICIO DE CORRIDA -- FECHA ' WS-FECHA.
071200
071300     SET WS-NO-FIN-LECTURA    TO TRUE.
071400     SET WS-NO-FIN-CONSULTAS  TO TRUE.
071500
071600     OPEN INPUT ENTDATO.
071700     IF FS-ENTDATO IS NOT EQUAL '00'
071800        DISPLAY '* ERROR EN OPEN ENTDATO = ' FS-ENTDATO
071900        MOVE 9999 TO RETURN-CODE
072000        SET WS-FIN-LECTURA TO TRUE
072100     END-IF.
072200
072300     OPEN INPUT ENTCONS.
072400     IF FS-ENTCONS IS NOT EQUAL '00'
072500        DISPLAY '* ERROR EN OPEN ENTCONS = ' FS-ENTCONS
072600        MOVE 9999 TO RETURN-CODE
072700        SET WS-FIN-LECTURA TO TRUE
072800     END-IF.
072900
073000     OPEN OUTPUT SALCRUCE.
073100     IF FS-SALCRUCE IS NOT EQUAL '00'
073200        DISPLAY '* ERROR EN OPEN SALCRUCE = ' FS-SALCRUCE
073300        MOVE 9999 TO RETURN-CODE
073400        SET WS-FIN-LECTURA TO TRUE
073500     END-IF.
073600
073700     IF WS-NO-FIN-LECTURA
073800        PERFORM 1500-CARGAR-CONSULTAS-I
073900           THRU 1500-CARGAR-CONSULTAS-F
074000           UNTIL WS-FIN-CONSULTAS
074100        DISPLAY 'CONSULTAS CARGADAS EN TABLA = ' QT-CONSULTA-CANT
074200     END-IF.
074300
074400     IF WS-NO-FIN-LECTURA
074500        PERFORM 2100-LEER-DATO-I THRU 2100-LEER-DATO-F
074600     END-IF.
074700
074800 1000-INICIO-F. EXIT.
074900
075000
075100*_______________________________________________________________
075200*  04/11/1992 LPR - RECHAZA CONSULTAS DE MAS, EN LUGAR DE
075300*  DESBORDAR LA TABLA WS-TABLA-CONSULTAS.
075400*  EL CONTADOR WS-CONSULTAS-LEIDAS SIGUE SUBIENDO AUNQUE LA
075500*  CONSULTA SE IGNORE, PARA QUE EL AVISO MUESTRE EL NUMERO
075600*  CORRECTO DE CONSULTA DENTRO DEL ARCHIVO ENTCONS.
075700*  DESBORDAR LA TABLA WS-TABLA-CONSULTAS.
075800 1500-CARGAR-CONSULTAS-I.
075900
076000     READ ENTCONS INTO WS-REG-CONSULTA
076100
076200     EVALUATE FS-ENTCONS
076300        WHEN '00'
076400           ADD 1 TO WS-CONSULTAS-LEIDAS
076500           IF WS-CONSULTAS-LEIDAS IS GREATER THAN QT-MAX-CONSULTAS
076600*              03/05/2001 JHV - AVISO EN VEZ DE DESCARTE MUDO.
076700              DISPLAY '* ADVERTENCIA -- MAXIMO DE CONSULTAS '
076800                 QT-MAX-CONSULTAS ' ALCANZADO. SE IGNORA '
076900                 'LA CONSULTA No. ' WS-CONSULTAS-LEIDAS
077000           ELSE
077100              SET QT-IX TO WS-CONSULTAS-LEIDAS
077200              MOVE QR-LINE-TEXT TO QT-TEXTO (QT-IX)
077300              MOVE ZEROS        TO QT-PALABRA-CANT (QT-IX)
077400              PERFORM 1600-PARTIR-CONSULTA-I
077500                 THRU 1600-PARTIR-CONSULTA-F
077600*              05/09/2013 DCM SIS-0861 - QR-WORD-COUNT REFLEJA EL
077700*              CONTEO REAL DE PALABRAS UNICAS DE LA CONSULTA.
077800              MOVE QT-PALABRA-CANT (QT-IX) TO QR-WORD-COUNT
077900              DISPLAY 'CONSULTA No. ' WS-CONSULTAS-LEIDAS
078000                 ' PALABRAS = ' QT-PALABRAS-TEXTO (QT-IX)
078100              ADD 1 TO QT-CONSULTA-CANT
078200           END-IF
078300        WHEN '10'
078400           SET WS-FIN-CONSULTAS TO TRUE
078500        WHEN OTHER
078600*           ERROR DISTINTO DE FIN DE ARCHIVO -- SE ABORTA LA
078700*           CARGA DE CONSULTAS Y TAMBIEN LA LECTURA DE DATOS.
078800           DISPLAY '*ERROR EN LECTURA ENTCONS INICIO : ' FS-ENTCONS
078900           MOVE 9999 TO RETURN-CODE
079000           SET WS-FIN-CONSULTAS TO TRUE
079100           SET WS-FIN-LECTURA   TO TRUE
079200     END-EVALUATE.
079300
079400 1500-CARGAR-CONSULTAS-F. EXIT.
079500
079600
079700*_______________________________________________________________
079800*  PARTE QR-LINE-TEXT EN PALABRAS SEPARADAS POR COMA Y LAS
079900*  ACUMULA EN QT-PALABRAS (QT-IX, *), DEPURANDO REPETIDAS.
080000*  SE DETIENE AL LLEGAR AL FIN DE LA LINEA O AL LLENAR LAS
080100*  20 POSICIONES DE QT-PALABRAS PARA ESTA CONSULTA.
080200 1600-PARTIR-CONSULTA-I.
080300
080400     MOVE 1 TO WS-PUNTERO-CONSULTA.
080500     PERFORM 1650-EXTRAER-PALABRA-QRY-I
080600        THRU 1650-EXTRAER-PALABRA-QRY-F
080700        UNTIL WS-PUNTERO-CONSULTA IS GREATER THAN WS-LARGO-CONSULTA
080800           OR QT-PALABRA-CANT (QT-IX) IS GREATER THAN OR EQUAL 20.
080900
081000 1600-PARTIR-CONSULTA-F. EXIT.
081100
081200
081300*_______________________________________________________________
081400*  02/08/1989 RTA - PALABRAS REPETIDAS EN LA MISMA CONSULTA NO
081500*  SE VUELVEN A GRABAR (REGLA DE DEPURACION DE LA CONSULTA).
081600*  SE INVOCA UNA VEZ POR CADA PALABRA DE LA CONSULTA, DESDE
081700*  EL PERFORM UNTIL DE 1600-PARTIR-CONSULTA-I.
081800 1650-EXTRAER-PALABRA-QRY-I.
081900
082000     MOVE SPACES TO WS-PALABRA-TEMP.
082100     UNSTRING QR-LINE-TEXT DELIMITED BY ','
082200         INTO WS-PALABRA-TEMP
082300         WITH POINTER WS-PUNTERO-CONSULTA
082400         ON OVERFLOW
082500            ADD WS-LARGO-CONSULTA TO WS-PUNTERO-CONSULTA
082600     END-UNSTRING.
082700
082800     IF WS-PALABRA-TEMP IS NOT EQUAL SPACES
082900        MOVE WS-PALABRA-TEMP TO WS-PALABRA-BUSCADA
083000        PERFORM 1700-BUSCAR-EN-CONSULTA-I
083100           THRU 1700-BUSCAR-EN-CONSULTA-F
083200        IF WS-PALABRA-NO-EN-CONSULTA
083300           IF QT-PALABRA-CANT (QT-IX) IS LESS THAN 20
083400              ADD 1 TO QT-PALABRA-CANT (QT-IX)
083500              MOVE WS-PALABRA-TEMP
083600                 TO QT-PALABRAS (QT-IX, QT-PALABRA-CANT (QT-IX))
083700           END-IF
083800        END-IF
083900     END-IF.
084000
084100 1650-EXTRAER-PALABRA-QRY-F. EXIT.
084200
084300
084400*_______________________________________________________________
084500*  SE REUTILIZA TAMBIEN DESDE 4050-EVALUAR-PALABRA-RES-I PARA
084600*  SABER SI UNA PALABRA DEL DATO ES PALABRA DE LA CONSULTA QUE
084700*  HIZO CRUCE (WS-PALABRA-BUSCADA / QT-IX YA POSICIONADOS).
084800*  QT-IX DEBE QUEDAR POSICIONADO POR EL LLAMADOR ANTES DE
084900*  ENTRAR A ESTE PARRAFO -- NO SE FIJA AQUI.
085000*  SABER SI UNA PALABRA DEL DATO ES PALABRA DE LA CONSULTA QUE
085100*  HIZO CRUCE (WS-PALABRA-BUSCADA / QT-IX YA POSICIONADOS).
085200 1700-BUSCAR-EN-CONSULTA-I.
085300
085400     SET WS-PALABRA-NO-EN-CONSULTA TO TRUE.
085500     IF QT-PALABRA-CANT (QT-IX) IS GREATER THAN ZERO
085600        PERFORM 1750-COMPARAR-CONSULTA-I
085700           THRU 1750-COMPARAR-CONSULTA-F
085800           VARYING WS-IX-PQ FROM 1 BY 1
085900           UNTIL WS-IX-PQ IS GREATER THAN QT-PALABRA-CANT (QT-IX)
086000              OR WS-PALABRA-EN-CONSULTA
086100     END-IF.
086200
086300 1700-BUSCAR-EN-CONSULTA-F. EXIT.
086400
086500
086600*_______________________________________________________________
086700*  COMPARA UNA POSICION DE LA CONSULTA CONTRA LA PALABRA
086800*  BUSCADA; PARRAFO ELEMENTAL DEL PERFORM VARYING DE 1700.
086900*  NO TIENE LOGICA PROPIA DE CORTE -- EL PERFORM VARYING
087000*  QUE LO INVOCA SALE APENAS SE ENCUENTRA LA PALABRA.
087100 1750-COMPARAR-CONSULTA-I.
087200
087300     IF QT-PALABRAS (QT-IX, WS-IX-PQ) IS EQUAL WS-PALABRA-BUSCADA
087400        SET WS-PALABRA-EN-CONSULTA TO TRUE
087500     END-IF.
087600
087700 1750-COMPARAR-CONSULTA-F. EXIT.
087800
087900
088000*_______________________________________________________________
088100*  22/01/1990 MEC - PARTE LA LINEA, CRUZA CONTRA TODAS LAS
088200*  CONSULTAS (SIN SALIDA ANTICIPADA) Y LEE LA LINEA SIGUIENTE.
088300*  ESTE ES EL PARRAFO QUE CONTROLA EL CICLO PRINCIPAL DE
088400*  PROCESO, INVOCADO DESDE MAIN-PROGRAM-I HASTA FIN DE
088500*  ARCHIVO DE ENTDATO.
088600*  CONSULTAS (SIN SALIDA ANTICIPADA) Y LEE LA LINEA SIGUIENTE.
088700 2000-PROCESO-I.
088800
088900     PERFORM 2500-PARTIR-LINEA-I THRU 2500-PARTIR-LINEA-F.
089000
089100     IF QT-CONSULTA-CANT IS GREATER THAN ZERO
089200        PERFORM 3000-CRUZAR-CONSULTAS-I
089300           THRU 3000-CRUZAR-CONSULTAS-F
089400           VARYING QT-IX FROM 1 BY 1
089500           UNTIL QT-IX IS GREATER THAN QT-CONSULTA-CANT
089600     END-IF.
089700
089800     PERFORM 2100-LEER-DATO-I THRU 2100-LEER-DATO-F.
089900
090000 2000-PROCESO-F. EXIT.
090100
090200
090300*_______________________________________________________________
090400*  LEE LA SIGUIENTE LINEA DE ENTDATO Y LE ASIGNA EL NUMERO DE
090500*  LINEA (DR-LINE-NUMBER) USADO EN EL DETALLE DE RESULTADO.
090600*  EL NUMERO DE LINEA ES UN CONTADOR PROPIO DEL PROGRAMA --
090700*  NO VIENE EN EL REGISTRO DE ENTDATO.
090800 2100-LEER-DATO-I.
090900
091000     READ ENTDATO INTO WS-REG-DATOENT
091100
091200     EVALUATE FS-ENTDATO
091300        WHEN '00'
091400           ADD 1 TO WS-REGISTROS-CANT
091500           MOVE WS-REGISTROS-CANT TO DR-LINE-NUMBER
091600        WHEN '10'
091700           SET WS-FIN-LECTURA TO TRUE
091800        WHEN OTHER
091900*           ERROR DISTINTO DE FIN DE ARCHIVO -- SE ABORTA EL
092000*           CICLO PRINCIPAL DE PROCESO (2000-PROCESO-I).
092100           DISPLAY '*ERROR EN LECTURA ENTDATO : ' FS-ENTDATO
092200           MOVE 9999 TO RETURN-CODE
092300           SET WS-FIN-LECTURA TO TRUE
092400     END-EVALUATE.
092500
092600 2100-LEER-DATO-F. EXIT.
092700
092800
092900*_______________________________________________________________
093000*  10/06/1991 MEC - EL CONTEO SE REINICIA EN CADA LINEA; NO SE
093100*  ARRASTRA DE UNA LINEA DE DATOS A LA SIGUIENTE.
093200*  DR-WORD-COUNT SE PONE EN CERO AL INICIO DE ESTE PARRAFO;
093300*  DE AHI EN ADELANTE SOLO LO TOCAN 2600-ACUMULAR-PALABRA-I.
093400*  ARRASTRA DE UNA LINEA DE DATOS A LA SIGUIENTE.
093500 2500-PARTIR-LINEA-I.
093600
093700     MOVE ZEROS TO DR-WORD-COUNT.
093800     PERFORM 2450-CONTAR-COMAS-I THRU 2450-CONTAR-COMAS-F.
093900     MOVE 1     TO WS-PUNTERO-LINEA.
094000     PERFORM 2550-EXTRAER-PALABRA-I
094100        THRU 2550-EXTRAER-PALABRA-F
094200        UNTIL WS-PUNTERO-LINEA IS GREATER THAN WS-LARGO-LINEA
094300           OR DR-WORD-COUNT IS GREATER THAN OR EQUAL 40.
094400
094500 2500-PARTIR-LINEA-F. EXIT.
094600
094700
094800*_______________________________________________________________
094900*  22/06/2013 DCM SIS-0855 - CUENTA LAS COMAS DE LA LINEA ANTES
095000*  DE PARTIRLA, PARA AVISAR CUANDO TRAE MAS SEGMENTOS DE LOS QUE
095100*  CABEN EN LA TABLA DR-PALABRA-TAB (40 ENTRADAS).
095200*  EL CONTEO DE COMAS ES SOLO INFORMATIVO -- 2550-EXTRAER-
095300*  PALABRA-I TRUNCA IGUAL A 40 PALABRAS AUNQUE ESTE AVISO
095400*  NO SE HUBIERA EMITIDO.
095500 2450-CONTAR-COMAS-I.
095600
095700     MOVE ZEROS TO WS-COMAS-CANT.
095800     PERFORM 2460-CONTAR-COMA-I
095900        THRU 2460-CONTAR-COMA-F
096000        VARYING DR-IXC FROM 1 BY 1
096100        UNTIL DR-IXC IS GREATER THAN WS-LARGO-LINEA.
096200
096300     IF WS-COMAS-CANT IS GREATER THAN OR EQUAL 40
096400        DISPLAY '* ADVERTENCIA -- LINEA No. ' DR-LINE-NUMBER
096500           ' TRAE MAS SEGMENTOS DE LOS QUE CABEN EN LA TABLA '
096600           'DE PALABRAS. SE TRUNCA A 40.'
096700     END-IF.
096800
096900 2450-CONTAR-COMAS-F. EXIT.
097000
097100*_______________________________________________________________
097200 2460-CONTAR-COMA-I.
097300
097400     IF DR-CARACTER (DR-IXC) IS EQUAL TO ','
097500        ADD 1 TO WS-COMAS-CANT
097600     END-IF.
097700
097800 2460-CONTAR-COMA-F. EXIT.
097900
098000
098100*_______________________________________________________________
098200*  EXTRAE UNA PALABRA DE LA LINEA DE DATOS Y LA MANDA A ACUMULAR
098300*  (2600) EN LA TABLA DR-PALABRA-TAB.
098400*  EL DELIMITADOR ES SIEMPRE LA COMA; NO SE RECONOCEN OTROS
098500*  SEPARADORES (ESPACIO, PUNTO Y COMA, ETC).
098600 2550-EXTRAER-PALABRA-I.
098700
098800     MOVE SPACES TO WS-PALABRA-TEMP.
098900     UNSTRING DR-LINE-TEXT DELIMITED BY ','
099000         INTO WS-PALABRA-TEMP
099100         WITH POINTER WS-PUNTERO-LINEA
099200         ON OVERFLOW
099300            ADD WS-LARGO-LINEA TO WS-PUNTERO-LINEA
099400     END-UNSTRING.
099500
099600     PERFORM 2600-ACUMULAR-PALABRA-I THRU 2600-ACUMULAR-PALABRA-F.
099700
099800 2550-EXTRAER-PALABRA-F. EXIT.
099900
100000
100100*_______________________________________________________________
100200*  22/01/1990 MEC - SI LA PALABRA YA ESTA EN LA TABLA SE SUMA AL
100300*  CONTADOR EXISTENTE; ANTES SE GRABABA UNA ENTRADA NUEVA.
100400*  ESTE ES EL PARRAFO QUE MANTIENE LA REGLA DE DEPURACION
100500*  DE PALABRAS REPETIDAS DENTRO DE LA MISMA LINEA DE DATOS.
100600*  CONTADOR EXISTENTE; ANTES SE GRABABA UNA ENTRADA NUEVA.
100700 2600-ACUMULAR-PALABRA-I.
100800
100900     IF WS-PALABRA-TEMP IS NOT EQUAL SPACES
101000        MOVE WS-PALABRA-TEMP TO WS-PALABRA-BUSCADA
101100        PERFORM 2700-BUSCAR-EN-DATOS-I THRU 2700-BUSCAR-EN-DATOS-F
101200        IF WS-SE-ENCONTRO
101300           ADD 1 TO DR-COUNTS (WS-INDICE-ENCONTRADO)
101400        ELSE
101500           IF DR-WORD-COUNT IS LESS THAN 40
101600              ADD 1 TO DR-WORD-COUNT
101700              MOVE WS-PALABRA-TEMP TO DR-WORDS (DR-WORD-COUNT)
101800              MOVE 1               TO DR-COUNTS (DR-WORD-COUNT)
101900           END-IF
102000        END-IF
102100     END-IF.
102200
102300 2600-ACUMULAR-PALABRA-F. EXIT.
102400
102500
102600*_______________________________________________________________
102700*  SE REUTILIZA DESDE 3150-VERIFICAR-PALABRA-I PARA PROBAR SI
102800*  UNA PALABRA DE LA CONSULTA ESTA EN LA LINEA DE DATOS.
102900 2700-BUSCAR-EN-DATOS-I.
103000
103100     SET WS-NO-SE-ENCONTRO TO TRUE.
103200     MOVE ZEROS TO WS-INDICE-ENCONTRADO.
103300     IF DR-WORD-COUNT IS GREATER THAN ZERO
103400        PERFORM 2750-COMPARAR-DATO-I THRU 2750-COMPARAR-DATO-F
103500           VARYING DR-IX FROM 1 BY 1
103600           UNTIL DR-IX IS GREATER THAN DR-WORD-COUNT
103700              OR WS-SE-ENCONTRO
103800     END-IF.
103900
104000 2700-BUSCAR-EN-DATOS-F. EXIT.
104100
104200
104300*_______________________________________________________________
104400*  COMPARA UNA POSICION DE LA TABLA DE PALABRAS DE LA LINEA
104500*  CONTRA LA PALABRA BUSCADA; PARRAFO ELEMENTAL DE 2700.
104600*  LA COMPARACION ES BYTE A BYTE, SENSIBLE A MAYUSCULAS Y
104700*  MINUSCULAS (VER SIS-0468 EN LA HISTORIA DE CAMBIOS).
104800 2750-COMPARAR-DATO-I.
104900
105000     IF DR-WORDS (DR-IX) IS EQUAL WS-PALABRA-BUSCADA
105100        SET WS-SE-ENCONTRO TO TRUE
105200        MOVE DR-IX TO WS-INDICE-ENCONTRADO
105300     END-IF.
105400
105500 2750-COMPARAR-DATO-F. EXIT.
105600
105700
105800*_______________________________________________________________
105900*  PRUEBA UNA CONSULTA (QT-IX) CONTRA LA LINEA DE DATOS ACTUAL
106000*  Y GRABA EL DETALLE DE RESULTADO SI HAY CONTENCION TOTAL.
106100*  SE INVOCA UNA VEZ POR CADA CONSULTA DE LA TABLA, PARA
106200*  CADA LINEA DE DATOS LEIDA (VER 2000-PROCESO-I).
106300 3000-CRUZAR-CONSULTAS-I.
106400
106500     PERFORM 3100-VERIFICAR-CONTIENE-I
106600        THRU 3100-VERIFICAR-CONTIENE-F.
106700
106800     IF WS-CONTIENE-TODAS
106900        PERFORM 4000-GRABAR-RESULTADO-I THRU 4000-GRABAR-RESULTADO-F
107000     END-IF.
107100
107200 3000-CRUZAR-CONSULTAS-F. EXIT.
107300
107400
107500*_______________________________________________________________
107600*  REGLA DE CRUCE -- TODAS LAS PALABRAS DE LA CONSULTA DEBEN
107700*  ESTAR EN LA LINEA DE DATOS (CONTENCION, NO IGUALDAD EXACTA
107800*  NI ORDEN). UNA SOLA QUE FALTE DESCARTA EL CRUCE.
107900*  UNA CONSULTA SIN PALABRAS (QT-PALABRA-CANT = 0) NUNCA
108000*  PRODUCE CRUCE -- SE TRATA COMO "NO CONTIENE".
108100*  ESTAR EN LA LINEA DE DATOS (CONTENCION, NO IGUALDAD EXACTA
108200*  NI ORDEN). UNA SOLA QUE FALTE DESCARTA EL CRUCE.
108300 3100-VERIFICAR-CONTIENE-I.
108400
108500     SET WS-CONTIENE-TODAS TO TRUE.
108600     IF QT-PALABRA-CANT (QT-IX) IS EQUAL ZERO
108700        SET WS-NO-CONTIENE-TODAS TO TRUE
108800     ELSE
108900        PERFORM 3150-VERIFICAR-PALABRA-I
109000           THRU 3150-VERIFICAR-PALABRA-F
109100           VARYING WS-IX-PQ FROM 1 BY 1
109200           UNTIL WS-IX-PQ IS GREATER THAN QT-PALABRA-CANT (QT-IX)
109300              OR WS-NO-CONTIENE-TODAS
109400     END-IF.
109500
109600 3100-VERIFICAR-CONTIENE-F. EXIT.
109700
109800
109900*_______________________________________________________________
110000*  PRUEBA UNA PALABRA DE LA CONSULTA CONTRA LA TABLA DE PALABRAS
110100*  DE LA LINEA; PARRAFO ELEMENTAL DEL PERFORM VARYING DE 3100.
110200*  APENAS UNA PALABRA DE LA CONSULTA NO APARECE EN LA LINEA
110300*  SE FIJA WS-NO-CONTIENE-TODAS Y EL PERFORM VARYING SALE.
110400 3150-VERIFICAR-PALABRA-I.
110500
110600     MOVE QT-PALABRAS (QT-IX, WS-IX-PQ) TO WS-PALABRA-BUSCADA.
110700     PERFORM 2700-BUSCAR-EN-DATOS-I THRU 2700-BUSCAR-EN-DATOS-F.
110800     IF WS-NO-SE-ENCONTRO
110900        SET WS-NO-CONTIENE-TODAS TO TRUE
111000     END-IF.
111100
111200 3150-VERIFICAR-PALABRA-F. EXIT.
111300
111400
111500*_______________________________________________________________
111600*  17/10/2005 JHV - REG-SALIDA AMPLIADO; ANTES SE PERDIAN PARES
111700*  PALABRA=CANTIDAD CUANDO LA LINEA TRAIA MUCHAS PALABRAS.
111800*  ESTE PARRAFO ARMA EL DETALLE COMPLETO DE UN CRUCE: EL
111900*  ENCABEZADO (LINEA/CONSULTA) Y LUEGO LOS PARES DE PALABRAS
112000*  SOBRANTES, ANTES DE GRABARLO EN 4500-IMPRIMIR-DETALLE-I.
112100*  PALABRA=CANTIDAD CUANDO LA LINEA TRAIA MUCHAS PALABRAS.
112200 4000-GRABAR-RESULTADO-I.
112300
112400     MOVE SPACES TO WS-REG-DETALLE.
112500     MOVE DR-LINE-NUMBER  TO MR-LINE-NUMBER-ED.
112600     MOVE QT-TEXTO (QT-IX) TO MR-QUERY-TEXT.
112700     MOVE ZEROS TO WS-RESULT-PUNTERO.
112800     SET WS-ES-EL-PRIMER-PAR TO TRUE.
112900
113000     IF DR-WORD-COUNT IS GREATER THAN ZERO
113100        PERFORM 4050-EVALUAR-PALABRA-RES-I
113200           THRU 4050-EVALUAR-PALABRA-RES-F
113300           VARYING DR-IX FROM 1 BY 1
113400           UNTIL DR-IX IS GREATER THAN DR-WORD-COUNT
113500     END-IF.
113600
113700     PERFORM 4060-VERIFICAR-PALABRAS-CONSULTA-I
113800        THRU 4060-VERIFICAR-PALABRAS-CONSULTA-F.
113900
114000     PERFORM 4500-IMPRIMIR-DETALLE-I THRU 4500-IMPRIMIR-DETALLE-F.
114100
114200 4000-GRABAR-RESULTADO-F. EXIT.
114300
114400
114500*_______________________________________________________________
114600*  REGLA DE FILTRADO -- LAS PALABRAS DE LA CONSULTA NUNCA VAN
114700*  EN EL RESULTADO, AUNQUE ESTUVIERAN EN LA LINEA DE DATOS.
114800*  SE INVOCA UNA VEZ POR CADA PALABRA DISTINTA DE LA LINEA
114900*  DE DATOS, VARIANDO DR-IX DESDE 4000-GRABAR-RESULTADO-I.
115000 4050-EVALUAR-PALABRA-RES-I.
115100
115200     MOVE DR-WORDS (DR-IX) TO WS-PALABRA-BUSCADA.
115300     PERFORM 1700-BUSCAR-EN-CONSULTA-I THRU 1700-BUSCAR-EN-CONSULTA-F.
115400     IF WS-PALABRA-EN-CONSULTA
115500        SET DR-PALABRA-ES-CONSULTA (DR-IX) TO TRUE
115600     ELSE
115700        SET DR-PALABRA-NO-ES-CONSULTA (DR-IX) TO TRUE
115800        PERFORM 4100-AGREGAR-PAR-I THRU 4100-AGREGAR-PAR-F
115900     END-IF.
116000
116100 4050-EVALUAR-PALABRA-RES-F. EXIT.
116200
116300
116400*_______________________________________________________________
116500*  05/09/2013 DCM SIS-0861 - VERIFICA QUE LA CANTIDAD DE PALABRAS
116600*  DE LA LINEA MARCADAS DR-PALABRA-ES-CONSULTA CUADRE CON EL
116700*  NUMERO DE PALABRAS DE LA CONSULTA QUE HIZO EL CRUCE. POR
116800*  CONSTRUCCION DEBEN SER IGUALES (3100-VERIFICAR-CONTIENE-I YA
116900*  GARANTIZO QUE TODAS LAS PALABRAS DE LA CONSULTA ESTAN EN LA
117000*  LINEA) -- ESTE ES UN RESGUARDO, NO SE ESPERA QUE AVISE NUNCA
117100*  EN CONDICIONES NORMALES.
117200*  SI ALGUNA VEZ SE DISPARA, INDICA UN ERROR DE LOGICA EN
117300*  3100-VERIFICAR-CONTIENE-I O EN 4050-EVALUAR-PALABRA-RES-I,
117400*  NO UN PROBLEMA DE DATOS DE ENTRADA.
117500 4060-VERIFICAR-PALABRAS-CONSULTA-I.
117600
117700     MOVE ZEROS TO WS-PALABRAS-CONSULTA-CANT.
117800     IF DR-WORD-COUNT IS GREATER THAN ZERO
117900        PERFORM 4070-CONTAR-PALABRA-CONSULTA-I
118000           THRU 4070-CONTAR-PALABRA-CONSULTA-F
118100           VARYING DR-IX FROM 1 BY 1
118200           UNTIL DR-IX IS GREATER THAN DR-WORD-COUNT
118300     END-IF.
118400
118500     IF WS-PALABRAS-CONSULTA-CANT IS NOT EQUAL
118600           QT-PALABRA-CANT (QT-IX)
118700        DISPLAY '* ADVERTENCIA -- LINEA No. ' DR-LINE-NUMBER
118800           ' -- PALABRAS MARCADAS = ' WS-PALABRAS-CONSULTA-CANT
118900           ' -- PALABRAS DE LA CONSULTA = ' QT-PALABRA-CANT (QT-IX)
119000     END-IF.
119100
119200 4060-VERIFICAR-PALABRAS-CONSULTA-F. EXIT.
119300
119400
119500*_______________________________________________________________
119600*  PARRAFO ELEMENTAL DE 4060 -- SUMA 1 POR CADA PALABRA DE LA
119700*  LINEA QUE QUEDO MARCADA DR-PALABRA-ES-CONSULTA EN 4050.
119800 4070-CONTAR-PALABRA-CONSULTA-I.
119900
120000     IF DR-PALABRA-ES-CONSULTA (DR-IX)
120100        ADD 1 TO WS-PALABRAS-CONSULTA-CANT
120200     END-IF.
120300
120400 4070-CONTAR-PALABRA-CONSULTA-F. EXIT.
120500
120600
120700*_______________________________________________________________
120800*  MR-RESULT-TEXT ESTA DIMENSIONADO PARA LA COTA REAL (39 PARES,
120900*  VER PGM_45-CP-REGRES) -- EL ON OVERFLOW DE ABAJO ES SOLO UN
121000*  RESGUARDO, NO SE ESPERA QUE SE DISPARE EN CONDICIONES NORMALES.
121100*  LA COMA SEPARADORA SOLO SE AGREGA A PARTIR DEL SEGUNDO PAR
121200*  (VER LA BANDERA WS-YA-HUBO-UN-PAR).
121300*  VER PGM_45-CP-REGRES) -- EL ON OVERFLOW DE ABAJO ES SOLO UN
121400*  RESGUARDO, NO SE ESPERA QUE SE DISPARE EN CONDICIONES NORMALES.
121500 4100-AGREGAR-PAR-I.
121600
121700     MOVE DR-COUNTS (DR-IX) TO WS-CANT-STRING.
121800
121900     IF WS-YA-HUBO-UN-PAR
122000        STRING ','                  DELIMITED BY SIZE
122100               DR-WORDS (DR-IX)      DELIMITED BY SPACE
122200               '='                   DELIMITED BY SIZE
122300               WS-CANT-STRING        DELIMITED BY SIZE
122400            INTO MR-RESULT-TEXT
122500            WITH POINTER WS-RESULT-PUNTERO
122600            ON OVERFLOW
122700               DISPLAY '* ADVERTENCIA -- RESULTADO DE CRUCE '
122800                  'TRUNCADO EN LINEA ' DR-LINE-NUMBER
122900        END-STRING
123000     ELSE
123100        SET WS-YA-HUBO-UN-PAR TO TRUE
123200        STRING DR-WORDS (DR-IX)      DELIMITED BY SPACE
123300               '='                   DELIMITED BY SIZE
123400               WS-CANT-STRING        DELIMITED BY SIZE
123500            INTO MR-RESULT-TEXT
123600            WITH POINTER WS-RESULT-PUNTERO
123700            ON OVERFLOW
123800               DISPLAY '* ADVERTENCIA -- RESULTADO DE CRUCE '
123900                  'TRUNCADO EN LINEA ' DR-LINE-NUMBER
124000        END-STRING
124100     END-IF.
124200
124300 4100-AGREGAR-PAR-F. EXIT.
124400
124500
124600*_______________________________________________________________
124700*  22/06/2013 DCM SIS-0855 - UBICA LA ULTIMA POSICION NO-BLANCO
124800*  DE LA LINEA YA ARMADA, PARA LLEVAR EL MAXIMO DE BYTES USADOS
124900*  EN UNA LINEA DE RESULTADO A LO LARGO DE LA CORRIDA.
125000 4400-RECORTAR-DETALLE-I.
125100
125200     SET MR-IXC TO 1126.
125300     MOVE ZEROS TO WS-DETALLE-LARGO.
125400     PERFORM 4450-BUSCAR-FIN-DETALLE-I
125500        THRU 4450-BUSCAR-FIN-DETALLE-F
125600        UNTIL MR-IXC IS LESS THAN 1
125700           OR WS-DETALLE-LARGO IS NOT EQUAL TO ZERO.
125800
125900     IF WS-DETALLE-LARGO IS GREATER THAN WS-DETALLE-LARGO-MAX
126000        MOVE WS-DETALLE-LARGO TO WS-DETALLE-LARGO-MAX
126100     END-IF.
126200
126300 4400-RECORTAR-DETALLE-F. EXIT.
126400
126500*_______________________________________________________________
126600*  PARRAFO ELEMENTAL DE 4400 -- RETROCEDE UNA POSICION SI EL
126700*  CARACTER ES BLANCO, O FIJA WS-DETALLE-LARGO SI NO LO ES.
126800*  RECORRE LA LINEA DE ATRAS HACIA ADELANTE (MR-IXC DOWN BY
126900*  1) PORQUE LO QUE INTERESA ES EL ULTIMO BYTE NO-BLANCO.
127000 4450-BUSCAR-FIN-DETALLE-I.
127100
127200     IF MR-CARACTER (MR-IXC) IS NOT EQUAL TO SPACE
127300        MOVE MR-IXC TO WS-DETALLE-LARGO
127400     ELSE
127500        SET MR-IXC DOWN BY 1
127600     END-IF.
127700
127800 4450-BUSCAR-FIN-DETALLE-F. EXIT.
127900
128000
128100*_______________________________________________________________
128200*  GRABA LA LINEA DE DETALLE YA ARMADA EN SALCRUCE Y LLEVA EL
128300*  CONTADOR DE CRUCES DE LA CORRIDA.
128400*  EL RECORTE DE LA LINEA (4400) SE HACE ANTES DE ESCRIBIR,
128500*  PERO SOLO PARA FINES ESTADISTICOS -- SE GRABA SIEMPRE EL
128600*  REGISTRO COMPLETO DE 1126 BYTES.
128700 4500-IMPRIMIR-DETALLE-I.
128800
128900     PERFORM 4400-RECORTAR-DETALLE-I THRU 4400-RECORTAR-DETALLE-F.
129000     WRITE REG-SALCRUCE FROM WS-REG-DETALLE.
129100     IF FS-SALCRUCE IS NOT EQUAL '00'
129200        DISPLAY '* ERROR EN WRITE SALCRUCE = ' FS-SALCRUCE
129300        MOVE 9999 TO RETURN-CODE
129400        SET WS-FIN-LECTURA TO TRUE
129500     ELSE
129600*        09/03/2012 DCM - CONTADOR EN CAMPO COMP.
129700        ADD 1 TO WS-CRUCES-CANT
129800     END-IF.
129900
130000 4500-IMPRIMIR-DETALLE-F. EXIT.
130100
130200
130300*_______________________________________________________________
130400*  IMPRIME EL RESUMEN DE LA CORRIDA (REGISTROS, CRUCES Y MAXIMO
130500*  DE BYTES USADOS EN UNA LINEA DE RESULTADO) Y CIERRA LOS
130600*  TRES ARCHIVOS.
130700*  LOS TOTALES SE IMPRIMEN EN CONSOLA/LOG UNICAMENTE -- NO
130800*  SE GRABA NINGUN REGISTRO DE RESUMEN EN SALCRUCE.
130900 9999-FINAL-I.
131000
131100     MOVE WS-REGISTROS-CANT TO WS-REGISTROS-PRINT.
131200     MOVE WS-CRUCES-CANT    TO WS-CRUCES-PRINT.
131300     MOVE WS-DETALLE-LARGO-MAX TO WS-DETALLE-LARGO-PRINT.
131400     DISPLAY '**********************************************'.
131500     DISPLAY 'TOTAL REGISTROS PROCESADOS = ' WS-REGISTROS-PRINT.
131600     DISPLAY 'TOTAL CRUCES ENCONTRADOS    = ' WS-CRUCES-PRINT.
131700     DISPLAY 'MAXIMO DE BYTES USADOS EN UNA LINEA DE RESULTADO = '
131800        WS-DETALLE-LARGO-PRINT.
131900
132000     CLOSE ENTDATO.
132100     IF FS-ENTDATO IS NOT EQUAL '00'
132200        DISPLAY '* ERROR EN CLOSE ENTDATO = ' FS-ENTDATO
132300        MOVE 9999 TO RETURN-CODE
132400     END-IF.
132500
132600     CLOSE ENTCONS.
132700     IF FS-ENTCONS IS NOT EQUAL '00'
132800        DISPLAY '* ERROR EN CLOSE ENTCONS = ' FS-ENTCONS
132900        MOVE 9999 TO RETURN-CODE
133000     END-IF.
133100
133200     CLOSE SALCRUCE.
133300     IF FS-SALCRUCE IS NOT EQUAL '00'
133400        DISPLAY '* ERROR EN CLOSE SALCRUCE = ' FS-SALCRUCE
133500        MOVE 9999 TO RETURN-CODE
133600     END-IF.
133700
133800 9999-FINAL-F. EXIT.
